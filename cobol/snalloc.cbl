000100*****************************************************
000200*                                                    *
000300*  SNALLOC  -  SUBNET ALLOCATION MATCHING RUN        *
000400*                                                    *
000500*  READS A FILE OF PARENT-NETWORK / HOST-REQUIREMENT *
000600*  REQUESTS (SN-REQUEST-FILE) AND FOR EACH VALID     *
000700*  REQUEST, SPLITS THE PARENT NETWORK DOWN (VLSM     *
000800*  STYLE) AND MATCHES THE SMALLEST AVAILABLE SUBNET  *
000900*  TO EACH REQUIREMENT, LARGEST REQUIREMENT FIRST.   *
001000*  PRINTS ONE MATCHING-RESULT GROUP PER REQUEST TO   *
001100*  SN-REPORT-FILE.  SEE THE NETWORK PLANNING GROUP'S  *
001200*  REQUEST FOR THIS RUN, REF NP-86-014.              *
001300*****************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  SNALLOC.
001600 AUTHOR.      D R HOLLIS.
001700 INSTALLATION. STATE DATA CENTER - NETWORK SERVICES DIVISION.
001800 DATE-WRITTEN. 06/12/86.
001900 DATE-COMPILED.
002000 SECURITY.    NETWORK SERVICES DIVISION - INTERNAL USE ONLY.
002100*
002200*    C H A N G E   L O G
002300*
002400* 12/06/86 DRH - CREATED, PER NP-86-014.
002500* 18/06/86 DRH - ADDED THE ENUMERATED-SUBNET-TREE WORKING
002600*                STORAGE AND THE DEPTH-FIRST SPLIT LOGIC.
002700* 09/07/86 DRH -  .1 CORRECTED THE /31 POINT-TO-POINT USABLE
002800*                    HOST COUNT AND FIRST/LAST HOST FIGURES -
002900*                    WAS APPLYING THE L.LE.30 RULE TO /31 TOO.
003000* 22/07/86 DRH - REPORT COLUMN WIDTHS WIDENED TO MATCH
003100*                PLANNING'S FINAL LAYOUT (SEE WSSNRES).
003200* 03/09/86 DRH - REQ-HOST-COUNT WIDENED TO 9(2) IN WSSNREQ -
003300*                CHANGED THE HOST-COUNT EDIT ACCORDINGLY.
003400* 14/11/86 DRH - SEARCH-DEPTH HEURISTIC (STEP 4) ADDED, PER
003500*                PLANNING REQUEST TO HOLD JOB TIME DOWN ON
003600*                LARGE PARENT NETS WITH ONLY SMALL
003700*                REQUIREMENTS.
003800* 09/02/89 DRH - SN-TREE-ENTRY OCCURS RAISED 2048 TO 8192 IN
003900*                WSSNTRE - SEE THAT COPYBOOK FOR WHY.
004000* 25/04/91 DRH - DESCENDING SORT OF HOST REQUIREMENTS MOVED
004100*                OUT TO ITS OWN PARAGRAPH (AB055) SO THE
004200*                NORMALISE PARAGRAPH READS STRAIGHTER.
004300* 17/08/94 MFK - DIAGNOSTIC LINE FAILED TO MATCH MAX HOST
004400*                NUMBER ... WAS PRINTING BEFORE THE SORT -
004500*                NOW PRINTED AGAINST THE SORTED LIST SO IT
004600*                LINES UP WITH THE REQUIREMENT THAT ACTUALLY
004700*                FAILED.  REF HELPDESK CALL 94-1187.
004800* 30/11/98 DRH -  .1  Y2K REVIEW - THIS PROGRAM CARRIES NO
004900*                     2-DIGIT YEARS ANYWHERE IN ITS DATA;
005000*                     DATE-WRITTEN/CHANGE-LOG DATES ABOVE ARE
005100*                     COMMENTS ONLY AND ARE NOT READ BY THE
005200*                     PROGRAM.  NO CODE CHANGE REQUIRED.
005300*                     SIGNED OFF PER MEMO DRH 30/11/98.
005400* 14/01/99 DRH - CONFIRMED NO CENTURY-WINDOW ARITHMETIC EXISTS
005500*                IN THIS PROGRAM.  CERTIFIED Y2K COMPLIANT.
005600* 06/03/02 KLT - ADDED UPSI-0 DEBUG-TRACE SWITCH SO WE CAN
005700*                GET AN EYEBALL ON THE ENUMERATED TREE WITHOUT
005800*                A SPECIAL COMPILE, PER TICKET NS-02-041.
005900* 19/09/06 RJH - SN-RESULT-TABLE OCCURS RAISED 10 TO 20 TO
006000*                MATCH REQ-HOST-COUNT'S FULL RANGE - SOME
006100*                PLANNING RUNS REALLY DO SEND 20 REQUIREMENTS
006200*                ON ONE PARENT NET.
006300* 11/04/08 MFK -  .1 THE 02/03/02 DEBUG-TRACE SWITCH TURNED ITSELF
006400*                    ON AND OFF BUT NEVER ACTUALLY DISPLAYED
006500*                    ANYTHING - ADDED AB071 TO DUMP THE ENUMERATED
006600*                    TREE WHEN UPSI-0 IS SET, WHICH IS WHAT NS-02-041
006700*                    ASKED FOR IN THE FIRST PLACE.
006800*                .2 AN ADDRESS COMPONENT LONGER THAN THREE DIGITS
006900*                    (E.G. A STRAY EXTRA DIGIT TYPED BY PLANNING)
007000*                    COULD WALK ZZ041 PAST THE END OF ITS OWN BYTE
007100*                    SLOT IN WS-AP-COMP-BYTE - ADDED THE LENGTH
007200*                    GUARD AT THE TOP OF ZZ041.  REF HELPDESK CALL
007300*                    08-0362.
007400* 03/11/09 MFK - UNSTRING IN ZZ040 WAS LEAVING THE PAD SPACES AFTER
007500*                THE LAST OCTET IN THE COUNT FOR THAT COMPONENT,
007600*                WHICH COULD MISS THE NEW LENGTH GUARD ON A SHORT
007700*                LAST OCTET - UNSTRING NOW DELIMITS ON SPACE AS WELL
007800*                AS THE PERIOD.  SAME HELPDESK CALL AS ABOVE.
007900* 21/06/11 RJH - DIVISION'S DOCUMENTATION STANDARDS REVIEW FLAGGED
008000*                THIS RUN FOR THIN IN-LINE COMMENTARY AGAINST THE
008100*                SUITE NORM - NO LOGIC TOUCHED, ONLY REMARKS ADDED
008200*                THROUGH THE PROCEDURE DIVISION SO THE NEXT PERSON
008300*                TO TOUCH THIS RUN IS NOT LEFT GUESSING AT THE
008400*                ARITHMETIC THE WAY MFK WAS ON THE 08-0362 CALL.
008500*
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800*                 STILL IBM-370 TARGET NOTATION - THIS RUN GOES
008900*                 THROUGH THE SAME COMPILE/LINK STREAM AS EVERY
009000*                 OTHER BATCH JOB IN THE NETWORK SERVICES SUITE.
009100 SOURCE-COMPUTER.  IBM-370.
009200 OBJECT-COMPUTER.  IBM-370.
009300*                 C01 IS THE REPORT'S TOP-OF-FORM CHANNEL - NOT
009400*                 ACTUALLY WRITTEN TO ON THIS PARTICULAR REPORT
009500*                 SINCE SN-REPORT-FILE IS PLAIN LINE SEQUENTIAL, BUT
009600*                 CARRIED FOR CONSISTENCY WITH THE REST OF THE
009700*                 SUITE'S SPECIAL-NAMES PARAGRAPHS.  UPSI-0 IS THE
009800*                 ONE OPERATOR-SETTABLE SWITCH THIS RUN LOOKS AT -
009900*                 SEE AB020/AB071.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS NUMERIC-DIGITS IS "0123456789"
010300     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
010400     UPSI-0 OFF STATUS IS DEBUG-TRACE-OFF.
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700*                 BOTH FILES ARE PLAIN LINE SEQUENTIAL - SNREQ AND
010800*                 SNRPT ARE THE JCL DD NAMES THE JOB STREAM BINDS TO
010900*                 WHATEVER DATASET IS RUNNING THIS TIME.
011000     SELECT SN-REQUEST-FILE ASSIGN TO SNREQ
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS WS-SNREQ-STATUS.
011300     SELECT SN-REPORT-FILE ASSIGN TO SNRPT
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WS-SNRPT-STATUS.
011600*
011700 DATA DIVISION.
011800 FILE SECTION.
011900* INPUT SIDE - ONE FIXED 199-BYTE RECORD PER ALLOCATION REQUEST.
012000* LAYOUT LIVES IN WSSNREQ SINCE IT IS AN EXTERNAL INTERCHANGE FORMAT
012100* HANDED TO US BY THE PLANNING GROUP'S OWN EXTRACT JOB, NOT SOMETHING
012200* THIS PROGRAM OWNS THE SHAPE OF.
012300 FD  SN-REQUEST-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 199 CHARACTERS.
012600     COPY "wssnreq.cob".
012700*
012800* OUTPUT SIDE - ONE FIXED 132-BYTE PRINT LINE.  THE RECORD ITSELF
012900* IS JUST A PLAIN X(132) HERE; THE ACTUAL COLUMN LAYOUTS FOR EACH
013000* KIND OF LINE THIS RUN WRITES LIVE IN WSSNRES'S REDEFINES'D
013100* SN-PRINT-WORK, MOVED INTO THIS RECORD IMMEDIATELY BEFORE EACH
013200* WRITE.
013300 FD  SN-REPORT-FILE
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS.
013600 01  SN-PRINT-RECORD             PIC X(132).
013700*
013800 WORKING-STORAGE SECTION.
013900 77  PROG-NAME                   PIC X(8) VALUE "SNALLOC".
014000*
014100* CONSOLE MESSAGES FOR THE TWO OPEN FAILURES AB020 CAN HIT - NUMBERED
014200* SNnnn THE SAME WAY THE PY000 START-OF-DAY PROGRAM NUMBERS ITS OWN
014300* ERROR-MESSAGES TABLE, JUST IN THIS PROGRAM'S OWN SN- SERIES.
014400 01  ERROR-MESSAGES.
014500     03  SN001                   PIC X(40)
014600             VALUE "SN001 UNABLE TO OPEN SN-REQUEST-FILE   ".
014700     03  SN002                   PIC X(40)
014800             VALUE "SN002 UNABLE TO OPEN SN-REPORT-FILE    ".
014900*
015000* FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN/READ, PER THE
015100* SHOP'S STANDING RULE THAT NO FILE I/O GOES UNCHECKED.
015200 01  WS-FILE-STATUS.
015300     03  WS-SNREQ-STATUS         PIC X(2).
015400         88  WS-SNREQ-OK             VALUE "00".
015500         88  WS-SNREQ-EOF            VALUE "10".
015600     03  WS-SNRPT-STATUS         PIC X(2).
015700         88  WS-SNRPT-OK             VALUE "00".
015800*
015900* ONE-BYTE SWITCHES, EACH WITH ITS OWN PAIR OF 88-LEVELS SO THE
016000* PROCEDURE DIVISION CAN TEST THEM BY NAME INSTEAD OF BY LITERAL.
016100 01  WS-SWITCHES.
016200     03  WS-EOF-SW               PIC X VALUE "N".
016300         88  WS-EOF                  VALUE "Y".
016400     03  WS-VALID-SW             PIC X VALUE "N".
016500*                 SET "Y" AT THE TOP OF AB040/ZZ040, DROPPED TO "N"
016600*                 THE MOMENT ANY RULE V1 CHECK FAILS.
016700         88  WS-REQUEST-VALID        VALUE "Y".
016800         88  WS-REQUEST-INVALID      VALUE "N".
016900     03  WS-FOUND-FREE-SW        PIC X VALUE "N".
017000*                 SET BY AB081'S SCAN OF THE FLAT TREE - SEE THAT
017100*                 PARAGRAPH FOR THE FIRST-FIT RULE IT IS TESTING FOR.
017200         88  WS-FOUND-FREE           VALUE "Y".
017300         88  WS-NOT-FOUND-FREE       VALUE "N".
017400     03  WS-DEBUG-SW             PIC X VALUE "N".
017500*                 MIRRORS THE UPSI-0 CONDITION-NAME AS A REAL DATA
017600*                 ITEM - DEBUG-TRACE-ON ITSELF CANNOT BE MOVEd, ONLY
017700*                 TESTED, SO AB020 COPIES ITS SENSE IN HERE ONCE AT
017800*                 OPEN TIME RATHER THAN RE-TESTING THE SWITCH-NAME
017900*                 EVERY TIME AB030 NEEDS TO KNOW.
018000         88  WS-DEBUG-ON             VALUE "Y".
018100*
018200* WS-POW2 SUPPLIES EVERY POWER OF TWO FROM 2**0 TO 2**32 THAT THIS
018300* RUN EVER NEEDS (BLOCK SIZES, CAPACITIES, MASK BIT PATTERNS) - BUILT
018400* ONCE AT AB010 TIME RATHER THAN RAISED BY REPEATED MULTIPLY, THE WAY
018500* THE COMMON ROUTINES BUILD THEIR CHECK-DIGIT WEIGHT TABLES.
018600 01  WS-POW2-TABLE.
018700     03  WS-POW2-ENTRY OCCURS 33 TIMES PIC 9(10) COMP.
018800*                 WS-POW2-ENTRY(1) IS 2**0, WS-POW2-ENTRY(33) IS
018900*                 2**32 - SUBSCRIPT IS THE EXPONENT PLUS ONE.
019000     03  FILLER                  PIC X(4).
019100*
019200* WS-REQUEST-WORK CARRIES ONE REQUEST'S PARENT-NETWORK FACTS AND
019300* ITS (NOW-SORTED) HOST REQUIREMENTS ACROSS BATCH FLOW STEPS 2
019400* THROUGH 7 - REBUILT FRESH BY AB040/AB050/AB060 FOR EACH REQUEST
019500* RECORD READ.
019600 01  WS-REQUEST-WORK.
019700     03  WS-PARENT-ID            PIC 9(10) COMP.
019800*                 THE 32-BIT VALUE ACTUALLY BEING SPLIT - AB060 SETS
019900*                 THIS FROM WS-PARENT-ID-GIVEN ONCE THE EFFECTIVE
020000*                 MASK LENGTH IS SETTLED, THEN AB070 REUSES IT AS
020100*                 SCRATCH WHILE WALKING THE TREE.
020200     03  WS-PARENT-ID-GIVEN      PIC 9(10) COMP.
020300*                 THE RAW, UN-NORMALISED PARENT ADDRESS AS PARSED
020400*                 STRAIGHT OFF THE REQUEST RECORD BY AB040.
020500     03  WS-PARENT-LEN           PIC 99.
020600*                 MASK LENGTH AS GIVEN ON THE REQUEST, BEFORE ANY
020700*                 STEP-4 REDUCTION.
020800     03  WS-EFFECTIVE-LEN        PIC 99.
020900*                 MASK LENGTH ACTUALLY SEARCHED AT, AFTER AB060'S
021000*                 SQRT(SUM)+2 HEURISTIC HAS BEEN APPLIED.
021100     03  WS-RPT-PARENT-ID        PIC 9(10) COMP.
021200*                 COPY OF THE EFFECTIVE PARENT NETWORK ID, TAKEN
021300*                 BEFORE AB070 STARTS WALKING THE TREE - AB070
021400*                 REUSES WS-PARENT-ID ITSELF AS SCRATCH FOR
021500*                 WHICHEVER NODE IT IS CURRENTLY SPLITTING.
021600     03  WS-HOST-COUNT           PIC 99.
021700     03  WS-SORTED-HOSTS OCCURS 20 TIMES PIC 9(9) COMP.
021800     03  WS-MIN-WIDTH-TBL OCCURS 20 TIMES PIC 99 COMP.
021900*                 ZERO IN AN ENTRY MEANS RULE B1 FOUND NO VALID
022000*                 WIDTH FOR THAT (ALREADY SORTED) REQUIREMENT.
022100     03  WS-SUM-HOSTS            PIC 9(11) COMP.
022200     03  WS-SEARCH-BITS          PIC 9(6) COMP.
022300*
022400* WS-ARITH-WORK IS ZZ020'S SCRATCH - ONE SUBNET'S BLOCK SIZE,
022500* BROADCAST, USABLE-HOST COUNT AND FIRST/LAST HOST AT A TIME.
022600* WS-WIDTH-ARG DOUBLES AS THE INPUT MASK LENGTH ZZ020 IS CALLED
022700* WITH AND AS THE SCRATCH WIDTH ZZ010/AB080 STEP THROUGH DURING
022800* THEIR OWN SEARCHES.
022900 01  WS-ARITH-WORK.
023000     03  WS-BLOCK-SIZE           PIC 9(10) COMP.
023100     03  WS-BROADCAST-VAL        PIC 9(10) COMP.
023200     03  WS-FIRST-VAL            PIC 9(10) COMP.
023300     03  WS-LAST-VAL             PIC 9(10) COMP.
023400     03  WS-USABLE-VAL           PIC 9(9)  COMP.
023500     03  WS-MASK-VAL             PIC 9(10) COMP.
023600     03  WS-WIDTH-ARG            PIC 99.
023700     03  WS-TARGET-CAPACITY      PIC 9(9) COMP.
023800*
023900* WS-DOTTED-WORK IS THE SHARED SCRATCH FOR CONVERTING BETWEEN A
024000* 32-BIT ADDRESS VALUE AND ITS DOTTED-DECIMAL TEXT - ZZ030 SETS
024100* WS-ADDR-OCTET FROM WS-ADDR-VALUE AND BUILDS WS-ADDR-TEXT FROM IT;
024200* EVERY CALLER THAT NEEDS AN ADDRESS PRINTED MOVES INTO
024300* WS-ADDR-VALUE FIRST.
024400 01  WS-DOTTED-WORK.
024500     03  WS-ADDR-VALUE           PIC 9(10) COMP.
024600     03  WS-ADDR-OCTET OCCURS 4 TIMES PIC 999.
024700     03  WS-ADDR-TEXT            PIC X(15).
024800*
024900* WS-PARSE-SCRATCH BACKS ZZ041'S BYTE-BY-BYTE WALK OF ONE ADDRESS
025000* COMPONENT ONCE IT IS ALREADY SITTING IN WS-AP-COMP-BYTE.
025100 01  WS-PARSE-SCRATCH.
025200     03  WS-PAR-IDX              PIC 99 COMP.
025300     03  WS-PAR-BYTE-VAL         PIC 9.
025400*
025500* WS-STRIP-SCRATCH BACKS ZZ095 - THE ADDRESS TEXT UNDER STRIPPING
025600* SITS IN WS-STRIP-FIELD, WALKED BYTE BY BYTE THROUGH THE REDEFINED
025700* TABLE VIEW, WITH THE STRIPPED RESULT BUILT UP IN WS-STRIP-OUT-...
025800* BEFORE BEING MOVED BACK OVER WS-STRIP-FIELD AT THE END.
025900 01  WS-STRIP-SCRATCH.
026000     03  WS-STRIP-IDX            PIC 99 COMP.
026100     03  WS-STRIP-OUT-IDX        PIC 99 COMP.
026200     03  WS-STRIP-FIELD          PIC X(20).
026300     03  WS-STRIP-FIELD-TBL REDEFINES WS-STRIP-FIELD
026400                                 OCCURS 20 TIMES PIC X.
026500     03  WS-STRIP-OUT-FIELD      PIC X(20).
026600     03  WS-STRIP-OUT-TBL REDEFINES WS-STRIP-OUT-FIELD
026700                                 OCCURS 20 TIMES PIC X.
026800     03  WS-STRIP-LENGTH         PIC 99 COMP.
026900*
027000* WS-ADDR-PARSE-WORK BACKS ZZ040/ZZ041 - THE FOUR DOTTED-DECIMAL
027100* COMPONENTS ARE UNSTRING'D INTO A 4 X 3 BYTE TABLE SO THAT EACH
027200* CHARACTER CAN BE RANGE/DIGIT CHECKED AND ACCUMULATED ONE BYTE AT
027300* A TIME, THE SAME MANUAL WAY THE COMMON CHECK-DIGIT ROUTINES WALK
027400* AN ACCOUNT NUMBER.
027500 01  WS-ADDR-PARSE-WORK.
027600     03  WS-AP-COMP-GROUP.
027700         05  WS-AP-COMP OCCURS 4 TIMES PIC X(3).
027800     03  WS-AP-COMP-BYTE REDEFINES WS-AP-COMP-GROUP
027900                                 OCCURS 12 TIMES PIC X.
028000     03  WS-AP-COMP-LEN OCCURS 4 TIMES PIC 99 COMP.
028100*                 TWO DIGITS, NOT ONE - A MALFORMED COMPONENT CAN RUN
028200*                 TO THE FULL WIDTH OF WS-STRIP-FIELD BEFORE THE NEXT
028300*                 DELIMITER TURNS UP, AND THE OVERLENGTH CHECK BELOW
028400*                 NEEDS THE TRUE COUNT, NOT ONE TRUNCATED TO FIT A
028500*                 SINGLE DIGIT.
028600     03  WS-AP-VALUE OCCURS 4 TIMES PIC 999.
028700     03  WS-AP-TOTAL-DOTS        PIC 9 COMP.
028800     03  WS-AP-FIELD-COUNT       PIC 9 COMP.
028900     03  WS-AP-BYTE-IDX          PIC 9 COMP.
029000     03  WS-AP-OFFSET            PIC 99 COMP.
029100*
029200* WS-OCTET-FMT-WORK BACKS ZZ031 - SPLITS A 0-255 OCTET VALUE INTO
029300* ITS HUNDREDS/TENS/UNITS DIGITS SO THE DIGIT-LOOKUP TABLE CAN
029400* RENDER IT WITHOUT ANY LEADING ZEROS AND WITHOUT AN INTRINSIC
029500* FUNCTION.
029600 01  WS-OCTET-FMT-WORK.
029700     03  WS-OFM-VALUE            PIC 999.
029800     03  WS-OFM-HUNDREDS         PIC 9.
029900     03  WS-OFM-TENS             PIC 9.
030000     03  WS-OFM-UNITS            PIC 9.
030100     03  WS-OFM-REMAIN           PIC 999.
030200     03  WS-TXT-PTR              PIC 99 COMP.
030300     03  FILLER                  PIC X(4).
030400*
030500* WS-DIGIT-TABLE IS THE CLASSIC "table of digit characters" USED TO
030600* TURN A 0-9 NUMERIC VALUE INTO ITS DISPLAY CHARACTER WITHOUT GOING
030700* NEAR AN INTRINSIC FUNCTION - SAME TRICK COMMON-MAPS01 USES FOR ITS
030800* PASSWORD-SCRAMBLE TABLE, JUST TEN ENTRIES INSTEAD OF SIXTY-TWO.
030900 01  WS-DIGIT-TABLE.
031000     03  WS-DIGIT-CHARS          PIC X(10) VALUE "0123456789".
031100     03  WS-DIGIT-CHAR-TBL REDEFINES WS-DIGIT-CHARS
031200                                 OCCURS 10 TIMES PIC X.
031300*
031400* WS-REPORT-WORK IS THE CATCH-ALL SCRATCH FOR EVERYTHING FROM
031500* AB050 DOWN THROUGH AB088 THAT DOES NOT WARRANT ITS OWN NAMED
031600* GROUP - INDEX/SUBSCRIPT VARIABLES FOR THE SORT AND MATCH LOOPS,
031700* THE PUSH/POP STAGING FIELDS AB075/AB076 MOVE THROUGH, AND THE
031800* WORKING FIELDS FOR THE V2 NORMALISATION ARITHMETIC IN AB060.
031900 01  WS-REPORT-WORK.
032000     03  WS-REQ-IDX              PIC 99 COMP.
032100     03  WS-SORT-IDX-I           PIC 99 COMP.
032200     03  WS-SORT-IDX-J           PIC 99 COMP.
032300     03  WS-SORT-TEMP            PIC 9(9) COMP.
032400     03  WS-WIDTH-B              PIC 99 COMP.
032500     03  WS-WIDTH-LIMIT          PIC 99 COMP.
032600     03  WS-SCAN-IDX             PIC 9(6) COMP.
032700     03  WS-FOUND-IDX            PIC 9(6) COMP.
032800     03  WS-SUB-IDX              PIC 9(6) COMP.
032900     03  WS-DEPTH-LIMIT          PIC 99.
033000     03  WS-NORM-QUOTIENT        PIC 9(10) COMP.
033100     03  WS-NORM-REMAINDER       PIC 9(10) COMP.
033200*                 PUSH-SIDE STAGING FOR AB075 - SET BY THE CALLER
033300*                 (AB070) IMMEDIATELY BEFORE EACH PERFORM.
033400     03  WS-PUSH-ID              PIC 9(10) COMP.
033500     03  WS-PUSH-LEN             PIC 99.
033600     03  WS-PUSH-PARENT-IDX      PIC 9(6) COMP.
033700*                 POP-SIDE STAGING FOR AB076 - FILLED BY THE
033800*                 PARAGRAPH ITSELF FOR AB070 TO READ BACK.
033900     03  WS-POP-ID               PIC 9(10) COMP.
034000     03  WS-POP-LEN              PIC 99.
034100     03  WS-POP-PARENT-IDX       PIC 9(6) COMP.
034200     03  WS-EN-BLOCK-SIZE        PIC 9(10) COMP.
034300     03  WS-NEW-IDX              PIC 9(6) COMP.
034400     03  WS-SQRT-REMAIN          PIC 9(11) COMP.
034500     03  WS-SQRT-ODD             PIC 9(11) COMP.
034600     03  WS-SQRT-CANDIDATE       PIC 9(6) COMP.
034700*
034800     COPY "wssnres.cob".
034900     COPY "wssntre.cob".
035000*
035100 PROCEDURE DIVISION.
035200*
035300* AA000 IS THE WHOLE BATCH FLOW IN ONE PLACE - INITIALISE, OPEN,
035400* PRIME THE READ, PROCESS EVERY REQUEST TO END OF FILE, CLOSE, STOP.
035500* KEPT DELIBERATELY THIN SO THE OVERALL SHAPE OF THE RUN IS VISIBLE
035600* WITHOUT HAVING TO READ ANY OF THE AB0xx/ZZ0xx DETAIL PARAGRAPHS.
035700 AA000-MAIN-PROCESS SECTION.
035800 AA000-START.
035900     PERFORM AB010-INITIALISE THRU AB010-EXIT.
036000     PERFORM AB020-OPEN-FILES THRU AB020-EXIT.
036100     PERFORM AB025-READ-NEXT-REQUEST THRU AB025-EXIT.
036200     PERFORM AA000-PROCESS-LOOP THRU AA000-LOOP-EXIT
036300         UNTIL WS-EOF.
036400     PERFORM AB090-CLOSE-FILES THRU AB090-EXIT.
036500     STOP RUN.
036600*                 READ-AHEAD LOOP - THE RECORD IS ALREADY IN HAND
036700*                 BEFORE WE TEST WS-EOF, SO A REQUEST-FILE THAT ENDS
036800*                 EXACTLY ON THE LAST DETAIL RECORD IS STILL PROCESSED.
036900 AA000-PROCESS-LOOP.
037000     PERFORM AB030-PROCESS-ONE-REQUEST THRU AB030-EXIT.
037100     PERFORM AB025-READ-NEXT-REQUEST THRU AB025-EXIT.
037200 AA000-LOOP-EXIT.
037300     EXIT.
037400*
037500* AB010 BUILDS THE POWERS-OF-TWO TABLE THIS WHOLE RUN LEANS ON FOR
037600* BLOCK SIZES, CAPACITIES AND MASK PATTERNS - BUILT ONCE HERE RATHER
037700* THAN BY MULTIPLY EVERY TIME IT IS NEEDED.
037800 AB010-INITIALISE.
037900     MOVE 1 TO WS-POW2-ENTRY (1).
038000*                 SUBSCRIPT 1 HOLDS 2**0 - SEE THE COMMENT ON
038100*                 WS-POW2-TABLE ITSELF FOR THE SUBSCRIPT-TO-EXPONENT
038200*                 MAPPING THE REST OF THE PROGRAM RELIES ON.
038300     MOVE 1 TO WS-SUB-IDX.
038400 AB010-LOOP.
038500     ADD 1 TO WS-SUB-IDX.
038600     IF WS-SUB-IDX GREATER 33
038700*                 33 ENTRIES COVERS 2**0 THROUGH 2**32 - ONE MORE
038800*                 THAN THE 32 BITS IN AN IP ADDRESS, SINCE A /0
038900*                 MASK NEEDS THE FULL 2**32 BLOCK SIZE.
039000         GO TO AB010-EXIT.
039100     COMPUTE WS-POW2-ENTRY (WS-SUB-IDX) =
039200             WS-POW2-ENTRY (WS-SUB-IDX - 1) * 2.
039300     GO TO AB010-LOOP.
039400 AB010-EXIT.
039500     EXIT.
039600*
039700* OPENS BOTH FILES FOR THE RUN, ABENDS THE JOB ON EITHER OPEN
039800* FAILURE (NOTHING DOWNSTREAM CAN DO ANYTHING USEFUL WITHOUT BOTH),
039900* AND LATCHES THE UPSI-0 DEBUG-TRACE SETTING FOR THE WHOLE RUN SO
040000* AB030 DOES NOT HAVE TO RE-TEST THE SWITCH-NAME PER REQUEST.
040100 AB020-OPEN-FILES.
040200     OPEN INPUT SN-REQUEST-FILE.
040300*                 A BAD OPEN HERE MEANS THE JCL DID NOT BIND A
040400*                 DATASET TO SNREQ AT ALL - NOTHING DOWNSTREAM CAN
040500*                 RECOVER FROM THAT, SO THE RUN ABENDS OUTRIGHT.
040600     IF NOT WS-SNREQ-OK
040700         DISPLAY SN001
040800         STOP RUN.
040900     OPEN OUTPUT SN-REPORT-FILE.
041000     IF NOT WS-SNRPT-OK
041100         DISPLAY SN002
041200         STOP RUN.
041300*                 UPSI-0'S CONDITION-NAME CANNOT BE MOVED, ONLY
041400*                 TESTED, SO IT IS LATCHED INTO WS-DEBUG-SW ONCE HERE
041500*                 AT OPEN TIME RATHER THAN RE-TESTED EVERY REQUEST.
041600     IF DEBUG-TRACE-ON
041700         MOVE "Y" TO WS-DEBUG-SW
041800     ELSE
041900         MOVE "N" TO WS-DEBUG-SW.
042000 AB020-EXIT.
042100     EXIT.
042200*
042300* BATCH FLOW STEP 1.  CALLED ONCE TO PRIME THE READ-AHEAD AND AGAIN
042400* AT THE BOTTOM OF EVERY LOOP PASS - SEE AA000'S COMMENT.
042500 AB025-READ-NEXT-REQUEST.
042600     READ SN-REQUEST-FILE
042700         AT END
042800             MOVE "Y" TO WS-EOF-SW
042900             GO TO AB025-EXIT.
043000 AB025-EXIT.
043100     EXIT.
043200*
043300* ONE PASS THROUGH BATCH FLOW STEPS 2-7 FOR THE REQUEST RECORD
043400* CURRENTLY IN SN-REQUEST-RECORD.  AN INVALID REQUEST (RULE V1)
043500* SHORT-CIRCUITS STRAIGHT TO THE INVALID-MESSAGE LINE AND SKIPS
043600* EVERY LATER STEP - THERE IS NOTHING SAFE TO COMPUTE FROM A
043700* REQUEST THAT FAILED VALIDATION.
043800 AB030-PROCESS-ONE-REQUEST SECTION.
043900 AB030-START.
044000     PERFORM AB040-VALIDATE-REQUEST THRU AB040-EXIT.
044100     IF WS-REQUEST-INVALID
044200         PERFORM AB045-WRITE-INVALID-MESSAGE THRU AB045-EXIT
044300         GO TO AB030-EXIT.
044400*                 STEPS 3 AND 4 - ROUND EACH REQUIREMENT UP TO A
044500*                 SUBNET SIZE, SORT DESCENDING, THEN WORK OUT HOW
044600*                 DEEP THE SPLIT ACTUALLY NEEDS TO GO.
044700     PERFORM AB050-NORMALIZE-REQUIREMENTS THRU AB050-EXIT.
044800     PERFORM AB060-REDUCE-SEARCH-DEPTH THRU AB060-EXIT.
044900*                 SN-TREE-COUNT IS ZEROED FRESH FOR EVERY REQUEST -
045000*                 THE TREE TABLE ITSELF IS NOT CLEARED, ONLY ITS
045100*                 HIGH-WATER MARK, SINCE AB070 ONLY EVER READS
045200*                 ENTRIES AT OR BELOW WHATEVER SN-TREE-COUNT IS NOW.
045300     MOVE ZERO TO SN-TREE-COUNT.
045400     PERFORM AB070-ENUMERATE-SUBNET-TREE THRU AB070-EXIT.
045500     IF WS-DEBUG-ON
045600         PERFORM AB071-DISPLAY-TREE-TRACE THRU AB071-EXIT.
045700     PERFORM AB080-MATCH-REQUIREMENTS THRU AB080-EXIT.
045800     PERFORM AB085-WRITE-REPORT-GROUP THRU AB085-EXIT.
045900 AB030-EXIT.
046000     EXIT.
046100*
046200* AB040 COVERS RULE V1 (VALIDATION) END TO END AND, ON A VALID
046300* REQUEST, RULE V2 (NETWORK-ID NORMALISATION) AS WELL - THE TWO
046400* LIVE TOGETHER HERE BECAUSE V2 HAS NO MEANING UNTIL V1 HAS PASSED.
046500 AB040-VALIDATE-REQUEST.
046600     MOVE "Y" TO WS-VALID-SW.
046700     MOVE SN-REQ-IP-TEXT TO WS-STRIP-FIELD.
046800     PERFORM ZZ040-PARSE-DOTTED-ADDRESS THRU ZZ040-EXIT.
046900     IF WS-REQUEST-INVALID
047000         GO TO AB040-EXIT.
047100*                 MASK LENGTH 1 THRU 31 PER RULE V1 - A /0 IS NOT A
047200*                 SUBNET AND A /32 HAS NO HOST BITS TO CARVE UP.
047300     IF SN-REQ-MASK-LEN LESS 1
047400         MOVE "N" TO WS-VALID-SW
047500         GO TO AB040-EXIT.
047600     IF SN-REQ-MASK-LEN GREATER 31
047700         MOVE "N" TO WS-VALID-SW
047800         GO TO AB040-EXIT.
047900*                 HOST-REQUIREMENT COUNT 1 THRU 20 - THE UPPER BOUND
048000*                 IS THE WIDTH OF SN-REQ-HOSTS ITSELF (SEE WSSNREQ).
048100     IF SN-REQ-HOST-COUNT LESS 1
048200         MOVE "N" TO WS-VALID-SW
048300         GO TO AB040-EXIT.
048400     IF SN-REQ-HOST-COUNT GREATER 20
048500         MOVE "N" TO WS-VALID-SW
048600         GO TO AB040-EXIT.
048700*
048800*    RULE V2'S ACTUAL BIT-CLEARING IS LEFT TO AB060, SINCE BATCH
048900*    FLOW STEP 4 CAN STILL CHANGE THE MASK LENGTH THE NETWORK ID
049000*    HAS TO BE ALIGNED TO - HERE WE ONLY KEEP THE RAW PARSED
049100*    ADDRESS AND THE GIVEN MASK LENGTH FOR AB060 TO WORK FROM.
049200     MOVE WS-ADDR-VALUE TO WS-PARENT-ID-GIVEN.
049300     MOVE SN-REQ-MASK-LEN TO WS-PARENT-LEN.
049400 AB040-EXIT.
049500     EXIT.
049600*
049700* REBUILDS THE "address/masklen" TEXT FOR THE DIAGNOSTIC LINE FROM
049800* THE TWO REQUEST FIELDS SEPARATELY, SINCE THIS RECORD LAYOUT NEVER
049900* CARRIED THE SLASH THE WAY THE ORIGINAL CLI-STYLE INPUT DID - SEE
050000* THE "NOTES ON RECORD-LAYOUT TRANSLATION" ENTRY IN THE DESIGN NOTES
050100* FOR THIS RUN.  ONE STANDALONE LINE, NO LEADING BLANK LINE - THAT
050200* CONVENTION IS RESERVED FOR THE PER-REQUEST MATCH-RESULT GROUP IN
050300* AB085.
050400 AB045-WRITE-INVALID-MESSAGE.
050500     MOVE SPACES TO SN-PRINT-WORK.
050600     MOVE SN-REQ-IP-TEXT TO WS-STRIP-FIELD.
050700     PERFORM ZZ095-STRIP-OCTET-SPACES THRU ZZ095-EXIT.
050800     STRING WS-STRIP-FIELD DELIMITED BY SPACE
050900            "/" DELIMITED BY SIZE
051000            SN-REQ-MASK-LEN DELIMITED BY SIZE
051100            INTO SN-INV-IP-MASK.
051200     MOVE SN-MSG-INVALID TO SN-PRINT-RECORD.
051300     WRITE SN-PRINT-RECORD.
051400 AB045-EXIT.
051500     EXIT.
051600*
051700* AB050 COVERS BATCH FLOW STEP 3 - DESCENDING SORT OF THE HOST
051800* REQUIREMENTS, THEN RULE B1'S MINIMUM-WIDTH SCAN FOR EACH ONE,
051900* IN THAT ORDER (PER HELPDESK CALL 94-1187).
052000 AB050-NORMALIZE-REQUIREMENTS.
052100     MOVE SN-REQ-HOST-COUNT TO WS-HOST-COUNT.
052200     MOVE SN-REQ-HOST-COUNT TO SN-RESULT-COUNT.
052300*                 SN-RESULT-COUNT TRACKS SN-RESULT-TABLE'S IN-USE
052400*                 ENTRIES THE SAME WAY SN-TREE-COUNT AND SN-STACK-TOP
052500*                 DO FOR THEIR OWN TABLES IN WSSNTRE - KEPT FOR THAT
052600*                 CONSISTENCY EVEN THOUGH THIS PARAGRAPH ITSELF ONLY
052700*                 EVER WALKS THE TABLE VIA WS-HOST-COUNT.
052800     MOVE 1 TO WS-REQ-IDX.
052900*                 COPY THE RAW REQUIREMENTS OUT OF THE READ-ONLY
053000*                 REQUEST RECORD BEFORE SORTING - AB055 SORTS
053100*                 WS-SORTED-HOSTS IN PLACE AND MUST NOT TOUCH
053200*                 SN-REQ-HOSTS ITSELF.
053300 AB050-COPY-LOOP.
053400     IF WS-REQ-IDX GREATER WS-HOST-COUNT
053500         GO TO AB050-COPY-DONE.
053600     MOVE SN-REQ-HOSTS (WS-REQ-IDX) TO WS-SORTED-HOSTS (WS-REQ-IDX).
053700     ADD 1 TO WS-REQ-IDX.
053800     GO TO AB050-COPY-LOOP.
053900 AB050-COPY-DONE.
054000     PERFORM AB055-SORT-REQUIREMENTS-DESCENDING THRU AB055-EXIT.
054100     MOVE 1 TO WS-REQ-IDX.
054200*                 RULE B1 FOR EACH (NOW SORTED) REQUIREMENT - A ZERO
054300*                 RESULT MEANS NO MASK LENGTH DOWN TO /30 CAN HOLD
054400*                 THAT MANY USABLE HOSTS, SO THE DIAGNOSTIC FIRES
054500*                 HERE AND THE ENTRY IS CARRIED FORWARD UNMATCHABLE
054600*                 RATHER THAN ABENDING THE WHOLE RUN.
054700 AB050-WIDTH-LOOP.
054800     IF WS-REQ-IDX GREATER WS-HOST-COUNT
054900         GO TO AB050-EXIT.
055000     PERFORM ZZ010-COMPUTE-MIN-WIDTH THRU ZZ010-EXIT.
055100     MOVE WS-WIDTH-B TO WS-MIN-WIDTH-TBL (WS-REQ-IDX).
055200     IF WS-WIDTH-B EQUAL ZERO
055300         MOVE WS-SORTED-HOSTS (WS-REQ-IDX) TO SN-FMX-COUNT
055400         MOVE SN-MSG-FAILED-MAX TO SN-PRINT-RECORD
055500         WRITE SN-PRINT-RECORD.
055600     ADD 1 TO WS-REQ-IDX.
055700     GO TO AB050-WIDTH-LOOP.
055800 AB050-EXIT.
055900     EXIT.
056000*
056100* PLAIN DESCENDING BUBBLE SORT - THE REQUIREMENT COUNT ALMOST NEVER
056200* EXCEEDS 20, SO THERE IS NO CALL FOR ANYTHING FANCIER HERE.
056300 AB055-SORT-REQUIREMENTS-DESCENDING.
056400     MOVE 1 TO WS-SORT-IDX-I.
056500*                 OUTER PASS COUNTER - RUNS WS-HOST-COUNT TIMES,
056600*                 WHICH IS MORE PASSES THAN A BUBBLE SORT STRICTLY
056700*                 NEEDS, BUT WITH AT MOST 20 ENTRIES THE WASTED
056800*                 PASSES COST NOTHING WORTH GUARDING AGAINST.
056900 AB055-OUTER-LOOP.
057000     IF WS-SORT-IDX-I GREATER WS-HOST-COUNT
057100         GO TO AB055-EXIT.
057200     MOVE 1 TO WS-SORT-IDX-J.
057300 AB055-INNER-LOOP.
057400     IF WS-SORT-IDX-J GREATER WS-HOST-COUNT
057500         GO TO AB055-INNER-DONE.
057600     IF WS-SORT-IDX-J NOT LESS WS-HOST-COUNT
057700         GO TO AB055-INNER-NEXT.
057800*                 SWAP ADJACENT ENTRIES WHEN THE LEFT ONE IS SMALLER -
057900*                 DESCENDING ORDER, LARGEST REQUIREMENT ENDS UP FIRST.
058000     IF WS-SORTED-HOSTS (WS-SORT-IDX-J) NOT LESS
058100        WS-SORTED-HOSTS (WS-SORT-IDX-J + 1)
058200         GO TO AB055-INNER-NEXT.
058300     MOVE WS-SORTED-HOSTS (WS-SORT-IDX-J) TO WS-SORT-TEMP.
058400     MOVE WS-SORTED-HOSTS (WS-SORT-IDX-J + 1) TO
058500          WS-SORTED-HOSTS (WS-SORT-IDX-J).
058600     MOVE WS-SORT-TEMP TO WS-SORTED-HOSTS (WS-SORT-IDX-J + 1).
058700 AB055-INNER-NEXT.
058800     ADD 1 TO WS-SORT-IDX-J.
058900     GO TO AB055-INNER-LOOP.
059000 AB055-INNER-DONE.
059100     ADD 1 TO WS-SORT-IDX-I.
059200     GO TO AB055-OUTER-LOOP.
059300 AB055-EXIT.
059400     EXIT.
059500*
059600* AB060 IS BATCH FLOW STEP 4 - THE SQRT(SUM)+2 SEARCH-DEPTH
059700* HEURISTIC.  AFFECTS THE ANSWER, NOT JUST THE RUN TIME, SO IT IS
059800* APPLIED BEFORE THE TREE IS EVER BUILT.
059900 AB060-REDUCE-SEARCH-DEPTH.
060000     MOVE ZERO TO WS-SUM-HOSTS.
060100*                 SUM EVERY REQUIREMENT'S RAW HOST COUNT (BEFORE
060200*                 ROUNDING TO A SUBNET SIZE) - THAT SUM IS THE
060300*                 HEURISTIC'S ONLY INPUT.
060400     PERFORM AB061-SUM-LOOP VARYING WS-REQ-IDX FROM 1 BY 1
060500             UNTIL WS-REQ-IDX GREATER WS-HOST-COUNT.
060600     MOVE WS-SUM-HOSTS TO WS-SQRT-REMAIN.
060700     PERFORM ZZ050-INTEGER-SQUARE-ROOT THRU ZZ050-EXIT.
060800     COMPUTE WS-SEARCH-BITS = WS-SQRT-CANDIDATE + 2.
060900*                 DEPTH-LIMIT IS HOW MANY HOST BITS THE PARENT NET AS
061000*                 GIVEN ACTUALLY HAS - THE HEURISTIC CAN NEVER MAKE
061100*                 THE EFFECTIVE MASK SHALLOWER THAN THE GIVEN ONE,
061200*                 ONLY DEEPER, SO IT IS CLAMPED TO WS-PARENT-LEN
061300*                 WHENEVER THE COMPUTED SEARCH WIDTH WOULD GO PAST IT.
061400     COMPUTE WS-DEPTH-LIMIT = 32 - WS-PARENT-LEN.
061500     IF WS-SEARCH-BITS LESS WS-DEPTH-LIMIT
061600         COMPUTE WS-EFFECTIVE-LEN = 32 - WS-SEARCH-BITS
061700     ELSE
061800         MOVE WS-PARENT-LEN TO WS-EFFECTIVE-LEN.
061900*
062000*    NOW THAT THE EFFECTIVE MASK LENGTH IS SETTLED, RULE V2'S BIT
062100*    CLEARING IS APPLIED TO THE ORIGINALLY-PARSED ADDRESS AT THAT
062200*    LENGTH - WS-RPT-PARENT-ID KEEPS A COPY FOR AB085'S MESSAGE
062300*    LINE, SINCE AB070 GOES ON TO REUSE WS-PARENT-ID ITSELF AS
062400*    SCRATCH WHILE IT WALKS THE SPLIT TREE.
062500     COMPUTE WS-NORM-QUOTIENT =
062600             WS-PARENT-ID-GIVEN / WS-POW2-ENTRY (33 - WS-EFFECTIVE-LEN).
062700     COMPUTE WS-PARENT-ID =
062800             WS-NORM-QUOTIENT * WS-POW2-ENTRY (33 - WS-EFFECTIVE-LEN).
062900     MOVE WS-PARENT-ID TO WS-RPT-PARENT-ID.
063000 AB060-EXIT.
063100     EXIT.
063200*                 ONE ADD PER PASS - PERFORMed VARYING FROM AB060,
063300*                 NOT ENTERED VIA GO TO, SO IT HAS NO ...-EXIT OF
063400*                 ITS OWN.
063500 AB061-SUM-LOOP.
063600     ADD WS-SORTED-HOSTS (WS-REQ-IDX) TO WS-SUM-HOSTS.
063700*
063800* AB070 IS BATCH FLOW STEP 5 - THE ITERATIVE, STACK-DRIVEN,
063900* DEPTH-FIRST SPLIT OF THE EFFECTIVE PARENT NETWORK.  THIS DIALECT
064000* HAS NO RECURSION, SO THE STACK (SN-STACK-TABLE) STANDS IN FOR THE
064100* CALL STACK A RECURSIVE SPLIT WOULD OTHERWISE USE; THE DFS-PREORDER
064200* PROPERTY (A NODE'S WHOLE SUBTREE IS CONTIGUOUS IN SN-TREE-TABLE
064300* RIGHT AFTER IT) IS WHAT LETS AB082 MARK DESCENDANTS TAKEN LATER
064400* WITH A PLAIN FORWARD SCAN INSTEAD OF CHASING PARENT POINTERS.
064500* ENTRIES GO ONTO SN-TREE-TABLE AT POP TIME, NOT AT THE TIME THEY
064600* ARE CREATED AND PUSHED - THAT IS THE WHOLE TRICK TO GETTING THE
064700* REQUIRED "first half, then all of that half's descendants, then
064800* THE SECOND HALF" order out of a plain stack: push the second
064900* HALF BEFORE THE FIRST, SO THE FIRST IS THE ONE POPPED (AND
065000* APPENDED, AND IN TURN SPLIT AND PUSHED) NEXT, AND THE SECOND
065100* HALF CANNOT BE POPPED UNTIL THE FIRST HALF'S ENTIRE SUBTREE HAS
065200* DRAINED BACK OFF THE STACK AHEAD OF IT.
065300 AB070-ENUMERATE-SUBNET-TREE.
065400     MOVE ZERO TO SN-STACK-TOP.
065500     IF WS-EFFECTIVE-LEN GREATER 30
065600*                 EFFECTIVE PARENT IS ALREADY A /31 OR /32 -
065700*                 NO STRICT SUBNET CAN EXIST BELOW IT.
065800         GO TO AB070-EXIT.
065900*                 SEED THE STACK WITH THE PARENT'S OWN TWO HALVES AT
066000*                 ONE BIT DEEPER THAN THE PARENT - THE UPPER HALF
066100*                 (PARENT-ID PLUS ONE BLOCK) GOES ON FIRST SO THE
066200*                 LOWER HALF COMES OFF FIRST, PER THE BANNER ABOVE.
066300     COMPUTE WS-EN-BLOCK-SIZE =
066400             WS-POW2-ENTRY (33 - (WS-EFFECTIVE-LEN + 1)).
066500     COMPUTE WS-PUSH-ID = WS-PARENT-ID + WS-EN-BLOCK-SIZE.
066600     COMPUTE WS-PUSH-LEN = WS-EFFECTIVE-LEN + 1.
066700     MOVE ZERO TO WS-PUSH-PARENT-IDX.
066800     PERFORM AB075-PUSH-STACK-ENTRY THRU AB075-EXIT.
066900     MOVE WS-PARENT-ID TO WS-PUSH-ID.
067000     COMPUTE WS-PUSH-LEN = WS-EFFECTIVE-LEN + 1.
067100     MOVE ZERO TO WS-PUSH-PARENT-IDX.
067200     PERFORM AB075-PUSH-STACK-ENTRY THRU AB075-EXIT.
067300*                 MAIN DFS DRAIN LOOP - RUNS UNTIL THE STACK EMPTIES,
067400*                 WHICH IS EXACTLY WHEN EVERY NODE DOWN TO /31 HAS
067500*                 BEEN APPENDED TO SN-TREE-TABLE.
067600 AB070-LOOP.
067700     IF SN-STACK-TOP EQUAL ZERO
067800         GO TO AB070-EXIT.
067900     PERFORM AB076-POP-STACK-ENTRY THRU AB076-EXIT.
068000*                 THE POPPED NODE IS APPENDED NOW, NOT WHEN IT WAS
068100*                 PUSHED - SN-TREE-COUNT'S CURRENT VALUE BECOMES ITS
068200*                 PERMANENT SUBSCRIPT, WS-NEW-IDX, USED BELOW BOTH
068300*                 TO FILL THE ENTRY'S OWN FIELDS AND AS THE PARENT-
068400*                 IDX RECORDED AGAINST WHATEVER IT IN TURN PUSHES.
068500     ADD 1 TO SN-TREE-COUNT.
068600     MOVE SN-TREE-COUNT TO WS-NEW-IDX.
068700     MOVE WS-POP-ID TO SN-ENT-SUBNET-ID (WS-NEW-IDX).
068800     MOVE WS-POP-LEN TO SN-ENT-MASK-LEN (WS-NEW-IDX).
068900     MOVE WS-POP-PARENT-IDX TO SN-ENT-PARENT-IDX (WS-NEW-IDX).
069000     MOVE "N" TO SN-ENT-TAKEN-SW (WS-NEW-IDX).
069100*                 ZZ020 FILLS IN THE USABLE/FIRST/LAST/BROADCAST
069200*                 ADDRESSES FOR THIS ONE NODE - SAME ROUTINE AB050'S
069300*                 MIN-WIDTH PASS AND AB080'S MATCHING PASS BOTH CALL,
069400*                 SO THE ARITHMETIC ONLY LIVES IN ONE PLACE.
069500     MOVE WS-POP-ID TO WS-PARENT-ID.
069600     MOVE WS-POP-LEN TO WS-WIDTH-ARG.
069700     PERFORM ZZ020-SUBNET-ARITHMETIC THRU ZZ020-EXIT.
069800     MOVE WS-USABLE-VAL TO SN-ENT-USABLE (WS-NEW-IDX).
069900     MOVE WS-FIRST-VAL TO SN-ENT-FIRST (WS-NEW-IDX).
070000     MOVE WS-LAST-VAL TO SN-ENT-LAST (WS-NEW-IDX).
070100     MOVE WS-BROADCAST-VAL TO SN-ENT-BROADCAST (WS-NEW-IDX).
070200     IF WS-POP-LEN GREATER 30
070300*                 A /31 SPLITS NO FURTHER.
070400         GO TO AB070-LOOP.
070500*                 SPLIT THIS NODE INTO ITS OWN TWO HALVES ONE BIT
070600*                 DEEPER, UPPER HALF PUSHED FIRST AS BEFORE, BOTH
070700*                 CARRYING WS-NEW-IDX AS THEIR PARENT-IDX SO AB082
070800*                 CAN LATER WALK BACK FROM CHILD TO PARENT IF NEEDED.
070900     COMPUTE WS-EN-BLOCK-SIZE =
071000             WS-POW2-ENTRY (33 - (WS-POP-LEN + 1)).
071100     COMPUTE WS-PUSH-ID = WS-POP-ID + WS-EN-BLOCK-SIZE.
071200     COMPUTE WS-PUSH-LEN = WS-POP-LEN + 1.
071300     MOVE WS-NEW-IDX TO WS-PUSH-PARENT-IDX.
071400     PERFORM AB075-PUSH-STACK-ENTRY THRU AB075-EXIT.
071500     MOVE WS-POP-ID TO WS-PUSH-ID.
071600     COMPUTE WS-PUSH-LEN = WS-POP-LEN + 1.
071700     MOVE WS-NEW-IDX TO WS-PUSH-PARENT-IDX.
071800     PERFORM AB075-PUSH-STACK-ENTRY THRU AB075-EXIT.
071900     GO TO AB070-LOOP.
072000 AB070-EXIT.
072100     EXIT.
072200*
072300* DUMPS THE FLAT TREE TO THE CONSOLE WHEN UPSI-0 IS ON, PER TICKET
072400* NS-02-041 - LETS PLANNING'S HELPDESK CALLS ABOUT "WHY DID IT PICK
072500* THAT SUBNET" BE ANSWERED WITHOUT A SPECIAL DEBUG COMPILE.
072600 AB071-DISPLAY-TREE-TRACE.
072700     DISPLAY "SNALLOC TRACE - PARENT " WS-RPT-PARENT-ID
072800             "/" WS-EFFECTIVE-LEN " TREE ENTRIES " SN-TREE-COUNT.
072900     MOVE 1 TO WS-SCAN-IDX.
073000 AB071-LOOP.
073100     IF WS-SCAN-IDX GREATER SN-TREE-COUNT
073200         GO TO AB071-EXIT.
073300     DISPLAY "  ENTRY " WS-SCAN-IDX
073400             " ID " SN-ENT-SUBNET-ID (WS-SCAN-IDX)
073500             " LEN " SN-ENT-MASK-LEN (WS-SCAN-IDX)
073600             " TAKEN " SN-ENT-TAKEN-SW (WS-SCAN-IDX).
073700     ADD 1 TO WS-SCAN-IDX.
073800     GO TO AB071-LOOP.
073900 AB071-EXIT.
074000     EXIT.
074100*
074200* PUSHES ONE CANDIDATE HALF-SUBNET (ID/LEN/PARENT-INDEX ALREADY SET
074300* UP BY THE CALLER IN WS-PUSH-...) ONTO SN-STACK-TABLE.  40 DEEP IS
074400* SILLY-SAFE - SEE THE COPYBOOK BANNER IN WSSNTRE.
074500 AB075-PUSH-STACK-ENTRY.
074600     ADD 1 TO SN-STACK-TOP.
074700     MOVE WS-PUSH-ID TO SN-STK-ID (SN-STACK-TOP).
074800     MOVE WS-PUSH-LEN TO SN-STK-LEN (SN-STACK-TOP).
074900     MOVE WS-PUSH-PARENT-IDX TO SN-STK-PARENT (SN-STACK-TOP).
075000 AB075-EXIT.
075100     EXIT.
075200*
075300* POPS THE TOP STACK ENTRY INTO WS-POP-... FOR AB070 TO FILE AWAY IN
075400* SN-TREE-TABLE.  CALLER HAS ALREADY CHECKED SN-STACK-TOP IS NOT
075500* ZERO BEFORE COMING HERE.
075600 AB076-POP-STACK-ENTRY.
075700     MOVE SN-STK-ID (SN-STACK-TOP) TO WS-POP-ID.
075800     MOVE SN-STK-LEN (SN-STACK-TOP) TO WS-POP-LEN.
075900     MOVE SN-STK-PARENT (SN-STACK-TOP) TO WS-POP-PARENT-IDX.
076000     SUBTRACT 1 FROM SN-STACK-TOP.
076100 AB076-EXIT.
076200     EXIT.
076300*
076400* AB080 IS BATCH FLOW STEP 6 / RULE B2 - MATCH EACH REQUIREMENT,
076500* LARGEST FIRST (THE LIST IS ALREADY SORTED THAT WAY FROM AB050).
076600 AB080-MATCH-REQUIREMENTS.
076700     MOVE 1 TO WS-REQ-IDX.
076800*                 ONE PASS PER (STILL DESCENDING-SORTED) REQUIREMENT.
076900*                 SN-RESULT-TABLE IS FILLED HERE REGARDLESS OF
077000*                 WHETHER A MATCH IS FOUND - AB085/AB086 PRINT
077100*                 EVERY ENTRY EITHER WAY.
077200 AB080-LOOP.
077300     IF WS-REQ-IDX GREATER WS-HOST-COUNT
077400         GO TO AB080-EXIT.
077500     MOVE "N" TO SN-RES-MATCHED-SW (WS-REQ-IDX).
077600     MOVE WS-SORTED-HOSTS (WS-REQ-IDX) TO
077700          SN-RES-HOSTS-NEEDED (WS-REQ-IDX).
077800     MOVE WS-MIN-WIDTH-TBL (WS-REQ-IDX) TO
077900          SN-RES-MIN-WIDTH (WS-REQ-IDX).
078000*                 A ZERO MIN-WIDTH MEANS AB050 ALREADY FOUND THIS
078100*                 REQUIREMENT UNSATISFIABLE - NOTHING TO SEARCH FOR.
078200     IF WS-MIN-WIDTH-TBL (WS-REQ-IDX) EQUAL ZERO
078300         GO TO AB080-NEXT.
078400     COMPUTE WS-WIDTH-LIMIT = 32 - WS-EFFECTIVE-LEN.
078500     MOVE WS-MIN-WIDTH-TBL (WS-REQ-IDX) TO WS-WIDTH-B.
078600*                 UPPER BOUND IS EXCLUSIVE - A SUBNET THE SAME SIZE
078700*                 AS THE WHOLE EFFECTIVE PARENT NET IS NEVER IN THE
078800*                 TREE AND IS NEVER ALLOCATED.
078900*                 WIDENS THE HOST-BIT WIDTH ONE STEP AT A TIME UNTIL
079000*                 A FREE SUBNET OF THAT EXACT CAPACITY TURNS UP OR
079100*                 THE SEARCH RUNS OFF THE TOP OF THE EFFECTIVE
079200*                 PARENT NET - THIS IS RULE B2'S "SMALLEST FIT" IN
079300*                 ACTION, ONE CANDIDATE SIZE AT A TIME.
079400 AB080-WIDTH-LOOP.
079500     IF NOT (WS-WIDTH-B LESS WS-WIDTH-LIMIT)
079600         GO TO AB080-NEXT.
079700     COMPUTE WS-TARGET-CAPACITY = WS-POW2-ENTRY (WS-WIDTH-B + 1) - 2.
079800     PERFORM AB081-SCAN-FOR-FREE-ENTRY THRU AB081-EXIT.
079900     IF WS-FOUND-FREE
080000         MOVE SN-ENT-SUBNET-ID (WS-FOUND-IDX) TO
080100              SN-RES-SUBNET-ID (WS-REQ-IDX)
080200         MOVE SN-ENT-MASK-LEN (WS-FOUND-IDX) TO
080300              SN-RES-MASK-LEN (WS-REQ-IDX)
080400         MOVE SN-ENT-USABLE (WS-FOUND-IDX) TO
080500              SN-RES-USABLE (WS-REQ-IDX)
080600         MOVE SN-ENT-FIRST (WS-FOUND-IDX) TO
080700              SN-RES-FIRST (WS-REQ-IDX)
080800         MOVE SN-ENT-LAST (WS-FOUND-IDX) TO
080900              SN-RES-LAST (WS-REQ-IDX)
081000         MOVE SN-ENT-BROADCAST (WS-FOUND-IDX) TO
081100              SN-RES-BROADCAST (WS-REQ-IDX)
081200         MOVE "Y" TO SN-RES-MATCHED-SW (WS-REQ-IDX)
081300         PERFORM AB082-MARK-DESCENDANTS-TAKEN THRU AB082-EXIT
081400         GO TO AB080-NEXT.
081500     ADD 1 TO WS-WIDTH-B.
081600     GO TO AB080-WIDTH-LOOP.
081700 AB080-NEXT.
081800     IF SN-RES-NOT-MATCHED (WS-REQ-IDX)
081900         MOVE WS-SORTED-HOSTS (WS-REQ-IDX) TO SN-FSN-COUNT
082000         MOVE SN-MSG-FAILED-SUBNET TO SN-PRINT-RECORD
082100         WRITE SN-PRINT-RECORD.
082200     ADD 1 TO WS-REQ-IDX.
082300     GO TO AB080-LOOP.
082400 AB080-EXIT.
082500     EXIT.
082600*
082700* FIRST-FIT SCAN OF THE FLAT TREE IN ITS DISCOVERY (DEPTH-FIRST)
082800* ORDER - THE FIRST FREE ENTRY OF EXACTLY THE TARGET CAPACITY WINS,
082900* WHICH IS WHAT GIVES A FREE /30 PRIORITY OVER ITS OWN /31 CHILDREN
083000* WHEN BOTH WOULD OTHERWISE SATISFY A 2-HOST REQUIREMENT.
083100 AB081-SCAN-FOR-FREE-ENTRY.
083200     MOVE "N" TO WS-FOUND-FREE-SW.
083300     MOVE 1 TO WS-SCAN-IDX.
083400*                 PLAIN LINEAR SCAN, LOWEST INDEX (I.E. EARLIEST IN
083500*                 DEPTH-FIRST DISCOVERY ORDER) WINS - THE TREE IS
083600*                 NEVER MORE THAN A FEW THOUSAND ENTRIES SO A SEARCH
083700*                 OR INDEX WOULD BE OVERKILL HERE.
083800 AB081-LOOP.
083900     IF WS-SCAN-IDX GREATER SN-TREE-COUNT
084000         GO TO AB081-EXIT.
084100     IF SN-ENT-FREE (WS-SCAN-IDX)
084200       IF SN-ENT-USABLE (WS-SCAN-IDX) EQUAL WS-TARGET-CAPACITY
084300         MOVE WS-SCAN-IDX TO WS-FOUND-IDX
084400         MOVE "Y" TO WS-FOUND-FREE-SW
084500         GO TO AB081-EXIT.
084600     ADD 1 TO WS-SCAN-IDX.
084700     GO TO AB081-LOOP.
084800 AB081-EXIT.
084900     EXIT.
085000*
085100* MARKS THE ALLOCATED ENTRY AND EVERY ONE OF ITS DESCENDANTS TAKEN.
085200* RELIES ON DFS-PREORDER: A NODE'S DESCENDANTS ARE EXACTLY THE RUN
085300* OF ENTRIES AFTER IT WHOSE PARENT-CHAIN PASSES BACK THROUGH IT -
085400* IN PRACTICE THAT RUN ENDS AS SOON AS WE REACH AN ENTRY WHOSE MASK
085500* LENGTH HAS COME BACK DOWN TO THE ALLOCATED ENTRY'S OWN LENGTH OR
085600* SHALLOWER, SINCE NOTHING SHALLOWER THAN IT CAN STILL BE A CHILD.
085700 AB082-MARK-DESCENDANTS-TAKEN.
085800     MOVE "Y" TO SN-ENT-TAKEN-SW (WS-FOUND-IDX).
085900     MOVE WS-FOUND-IDX TO WS-SUB-IDX.
086000*                 WALK FORWARD FROM THE ALLOCATED ENTRY - THE FIRST
086100*                 ENTRY WHOSE MASK LENGTH IS NOT DEEPER THAN THE
086200*                 ALLOCATED ONE'S MARKS THE END OF ITS DESCENDANT
086300*                 RUN (SEE THE BANNER ON AB070 FOR WHY THIS WORKS).
086400 AB082-LOOP.
086500     ADD 1 TO WS-SUB-IDX.
086600     IF WS-SUB-IDX GREATER SN-TREE-COUNT
086700         GO TO AB082-EXIT.
086800     IF NOT (SN-ENT-MASK-LEN (WS-SUB-IDX) GREATER
086900             SN-ENT-MASK-LEN (WS-FOUND-IDX))
087000         GO TO AB082-EXIT.
087100     MOVE "Y" TO SN-ENT-TAKEN-SW (WS-SUB-IDX).
087200     GO TO AB082-LOOP.
087300 AB082-EXIT.
087400     EXIT.
087500*
087600* AB085 IS BATCH FLOW STEP 7 / THE REPORTS SECTION - THE BLANK
087700* LINE, THE MATCHING-RESULT MESSAGE, THE COLUMN HEADER, AND ONE
087800* DETAIL LINE PER REQUIREMENT IN THE ALREADY-SORTED ORDER.
087900 AB085-WRITE-REPORT-GROUP.
088000*                 BLANK LINE FIRST - THIS IS THE ONLY PLACE THE
088100*                 BLANK-LINE-THEN-MESSAGE CONVENTION APPLIES; THE
088200*                 DIAGNOSTIC LINES WRITTEN ELSEWHERE (AB045, AB050,
088300*                 AB080) STAND ALONE WITH NO BLANK LINE AHEAD OF THEM.
088400     MOVE SPACES TO SN-PRINT-RECORD.
088500     WRITE SN-PRINT-RECORD FROM SPACES.
088600     MOVE SPACES TO SN-PRINT-WORK.
088700     MOVE WS-RPT-PARENT-ID TO WS-ADDR-VALUE.
088800     PERFORM ZZ030-FORMAT-DOTTED-ADDRESS THRU ZZ030-EXIT.
088900     MOVE WS-ADDR-TEXT TO SN-MMR-IP.
089000     MOVE WS-EFFECTIVE-LEN TO SN-MMR-MASK-LEN.
089100*                 NOTE THIS IS THE EFFECTIVE (POSSIBLY AB060-REDUCED)
089200*                 MASK LENGTH, NOT THE ONE GIVEN ON THE REQUEST -
089300*                 THAT IS WHAT WAS ACTUALLY SPLIT AND SEARCHED.
089400     MOVE SN-MSG-MATCH-RESULT TO SN-PRINT-RECORD.
089500     WRITE SN-PRINT-RECORD.
089600     MOVE SPACES TO SN-PRINT-WORK.
089700     MOVE SN-RPT-HEADER-LINE TO SN-PRINT-RECORD.
089800     WRITE SN-PRINT-RECORD.
089900     PERFORM AB086-WRITE-DETAIL-LINE
090000             VARYING WS-REQ-IDX FROM 1 BY 1
090100             UNTIL WS-REQ-IDX GREATER WS-HOST-COUNT.
090200 AB085-EXIT.
090300     EXIT.
090400*
090500* ONE DETAIL LINE PER REQUIREMENT, PERFORMed VARYING FROM AB085 -
090600* WHICH OF THE TWO FILL PARAGRAPHS RUNS DEPENDS ON WHETHER AB080
090700* FOUND THIS REQUIREMENT A HOME.
090800 AB086-WRITE-DETAIL-LINE.
090900     MOVE SPACES TO SN-PRINT-WORK.
091000     MOVE SN-RES-HOSTS-NEEDED (WS-REQ-IDX) TO SN-DET-HOSTS-NEEDED.
091100     IF SN-RES-MATCHED (WS-REQ-IDX)
091200         PERFORM AB087-FILL-MATCHED-DETAIL THRU AB087-EXIT
091300     ELSE
091400         PERFORM AB088-FILL-UNMATCHED-DETAIL THRU AB088-EXIT.
091500     MOVE SN-RPT-DETAIL-LINE TO SN-PRINT-RECORD.
091600     WRITE SN-PRINT-RECORD.
091700*
091800* FORMATS THE SUBNET ID, DOTTED MASK, MASK LENGTH, USABLE-HOST
091900* COUNT AND FIRST/LAST/BROADCAST ADDRESSES FOR A MATCHED
092000* REQUIREMENT - EVERY ADDRESS FIELD GOES THROUGH ZZ030 IN TURN
092100* SINCE ONLY ONE WS-ADDR-TEXT WORK AREA EXISTS AT A TIME.
092200 AB087-FILL-MATCHED-DETAIL.
092300     MOVE SN-RES-SUBNET-ID (WS-REQ-IDX) TO WS-ADDR-VALUE.
092400     PERFORM ZZ030-FORMAT-DOTTED-ADDRESS THRU ZZ030-EXIT.
092500     MOVE WS-ADDR-TEXT TO SN-DET-SUBNET-ID.
092600     MOVE SN-RES-MASK-LEN (WS-REQ-IDX) TO WS-WIDTH-ARG.
092700*                 THE MASK ITSELF, AS A 32-BIT VALUE, IS "ALL ONES"
092800*                 (2**32 - 1) LESS THE HOST-BIT BLOCK SIZE - RENDERED
092900*                 THROUGH ZZ030 JUST LIKE ANY OTHER ADDRESS.
093000     COMPUTE WS-MASK-VAL = WS-POW2-ENTRY (33) -
093100             WS-POW2-ENTRY (33 - WS-WIDTH-ARG).
093200     MOVE WS-MASK-VAL TO WS-ADDR-VALUE.
093300     PERFORM ZZ030-FORMAT-DOTTED-ADDRESS THRU ZZ030-EXIT.
093400     MOVE WS-ADDR-TEXT TO SN-DET-SUBNET-MASK.
093500     MOVE SN-RES-MASK-LEN (WS-REQ-IDX) TO SN-DET-MASK-LEN.
093600     MOVE SN-RES-USABLE (WS-REQ-IDX) TO SN-DET-USABLE.
093700*                 FIRST/LAST/BROADCAST WERE ALL WORKED OUT BACK IN
093800*                 ZZ020 WHEN THIS ENTRY WAS ORIGINALLY BUILT INTO
093900*                 SN-TREE-TABLE - AB080 JUST COPIED THEM FORWARD INTO
094000*                 SN-RESULT-TABLE, SO ALL THREE MOVES HERE ARE PURE
094100*                 FORMATTING, NOT ARITHMETIC.
094200     MOVE SN-RES-FIRST (WS-REQ-IDX) TO WS-ADDR-VALUE.
094300     PERFORM ZZ030-FORMAT-DOTTED-ADDRESS THRU ZZ030-EXIT.
094400     MOVE WS-ADDR-TEXT TO SN-DET-FIRST-HOST.
094500     MOVE SN-RES-LAST (WS-REQ-IDX) TO WS-ADDR-VALUE.
094600     PERFORM ZZ030-FORMAT-DOTTED-ADDRESS THRU ZZ030-EXIT.
094700     MOVE WS-ADDR-TEXT TO SN-DET-LAST-HOST.
094800     MOVE SN-RES-BROADCAST (WS-REQ-IDX) TO WS-ADDR-VALUE.
094900     PERFORM ZZ030-FORMAT-DOTTED-ADDRESS THRU ZZ030-EXIT.
095000     MOVE WS-ADDR-TEXT TO SN-DET-BROADCAST.
095100 AB087-EXIT.
095200     EXIT.
095300*
095400* NO FREE SUBNET WAS FOUND (OR RULE B1 NEVER GAVE US A WIDTH TO
095500* SEARCH WITH) - THE DIAGNOSTIC LINE ITSELF WAS ALREADY WRITTEN BACK
095600* IN AB080-NEXT, SO THIS PARAGRAPH JUST FILLS THE DETAIL COLUMNS
095700* WITH "NA" SO THE REPORT LINE STILL LINES UP UNDER THE HEADER.
095800 AB088-FILL-UNMATCHED-DETAIL.
095900     MOVE "NO MATCH" TO SN-DET-SUBNET-ID.
096000     MOVE "NA" TO SN-DET-SUBNET-MASK.
096100     MOVE "NA" TO SN-DET-MASK-LEN.
096200     MOVE "NA" TO SN-DET-USABLE.
096300     MOVE "NA" TO SN-DET-FIRST-HOST.
096400     MOVE "NA" TO SN-DET-LAST-HOST.
096500     MOVE "NA" TO SN-DET-BROADCAST.
096600 AB088-EXIT.
096700     EXIT.
096800*
096900* END OF RUN - NOTHING FANCY, JUST CLOSE BOTH FILES BEFORE STOP RUN.
097000 AB090-CLOSE-FILES.
097100     CLOSE SN-REQUEST-FILE.
097200     CLOSE SN-REPORT-FILE.
097300 AB090-EXIT.
097400     EXIT.
097500*
097600* RULE B1 - THE SMALLEST HOST-BIT WIDTH B WITH 2**B - 2 GE THE
097700* REQUIRED COUNT.  A PLAIN INCREMENTING SCAN, SAME SPIRIT AS
097800* MAPS09'S MANUAL MOD-11 WEIGHT WALK - NO INTRINSIC FUNCTION NEEDED.
097900*                 WS-WIDTH-ARG WALKS 1, 2, 3 ... TESTING EACH HOST-
098000*                 BIT WIDTH IN TURN UNTIL ONE HOLDS ENOUGH ADDRESSES.
098100 ZZ010-COMPUTE-MIN-WIDTH.
098200     MOVE ZERO TO WS-WIDTH-B.
098300     MOVE 1 TO WS-WIDTH-ARG.
098400 ZZ010-LOOP.
098500*                 PAST 30 BITS THERE ARE ONLY 2 OR FEWER USABLE
098600*                 ADDRESSES LEFT (A /31 OR /32) - NOTHING REQUESTED
098700*                 CAN NEED MORE THAN 30 HOST BITS, SO THIS IS THE
098800*                 UNSATISFIABLE CASE AB050 CHECKS FOR AFTERWARD.
098900     IF WS-WIDTH-ARG GREATER 30
099000         MOVE ZERO TO WS-WIDTH-B
099100         GO TO ZZ010-EXIT.
099200     COMPUTE WS-TARGET-CAPACITY =
099300             WS-POW2-ENTRY (WS-WIDTH-ARG + 1) - 2.
099400*                 CAPACITY IS 2**B - 2 (NETWORK AND BROADCAST
099500*                 ADDRESSES ARE NOT USABLE HOST ADDRESSES) - THE
099600*                 FIRST WIDTH WHOSE CAPACITY MEETS THE REQUIREMENT
099700*                 WINS, SINCE WIDTH IS BEING WALKED IN ASCENDING
099800*                 ORDER.
099900     IF WS-TARGET-CAPACITY NOT LESS WS-SORTED-HOSTS (WS-REQ-IDX)
100000         MOVE WS-WIDTH-ARG TO WS-WIDTH-B
100100         GO TO ZZ010-EXIT.
100200     ADD 1 TO WS-WIDTH-ARG.
100300     GO TO ZZ010-LOOP.
100400 ZZ010-EXIT.
100500     EXIT.
100600*
100700* RULE A1 - BLOCK SIZE, BROADCAST, USABLE HOSTS AND FIRST/LAST HOST
100800* FOR THE SUBNET AT WS-PARENT-ID / WS-WIDTH-ARG (A MASK LENGTH, NOT
100900* REALLY THE PARENT - NAME IS HISTORICAL, THIS ROUTINE IS CALLED
101000* FOR ANY SUBNET, NOT JUST PARENT NETWORKS).
101100 ZZ020-SUBNET-ARITHMETIC.
101200     COMPUTE WS-BLOCK-SIZE = WS-POW2-ENTRY (33 - WS-WIDTH-ARG).
101300     COMPUTE WS-BROADCAST-VAL = WS-PARENT-ID + WS-BLOCK-SIZE - 1.
101400*                 /31 IS THE RFC 3021 POINT-TO-POINT SPECIAL CASE -
101500*                 BOTH ADDRESSES IN THE TWO-ADDRESS BLOCK ARE USABLE
101600*                 HOST ADDRESSES, THERE IS NO SEPARATE BROADCAST.
101700*                 EVERY OTHER WIDTH LOSES THE NETWORK AND BROADCAST
101800*                 ADDRESSES OUT OF THE BLOCK IN THE ORDINARY WAY.
101900     IF WS-WIDTH-ARG EQUAL 31
102000         MOVE 2 TO WS-USABLE-VAL
102100         MOVE WS-PARENT-ID TO WS-FIRST-VAL
102200         MOVE WS-BROADCAST-VAL TO WS-LAST-VAL
102300     ELSE
102400         COMPUTE WS-USABLE-VAL = WS-BLOCK-SIZE - 2
102500         COMPUTE WS-FIRST-VAL = WS-PARENT-ID + 1
102600         COMPUTE WS-LAST-VAL = WS-BROADCAST-VAL - 1.
102700 ZZ020-EXIT.
102800     EXIT.
102900*
103000* 32-BIT VALUE TO DOTTED-DECIMAL TEXT, MOST SIGNIFICANT OCTET
103100* FIRST - DIVIDES DOWN THROUGH THE POWER-OF-TWO TABLE RATHER THAN
103200* USING ANY REFERENCE-MODIFICATION OR INTRINSIC FUNCTION, THEN
103300* RENDERS EACH OCTET THROUGH ZZ031'S DIGIT-LOOKUP TABLE.
103400 ZZ030-FORMAT-DOTTED-ADDRESS.
103500*                 OCTET 1 IS THE VALUE DIVIDED DOWN BY 2**24 (TABLE
103600*                 SUBSCRIPT 25, SINCE SUBSCRIPT 1 IS 2**0) - INTEGER
103700*                 DIVIDE TRUNCATES, WHICH IS EXACTLY WHAT WE WANT.
103800     COMPUTE WS-ADDR-OCTET (1) =
103900             WS-ADDR-VALUE / WS-POW2-ENTRY (25).
104000     COMPUTE WS-NORM-REMAINDER =
104100             WS-ADDR-VALUE - (WS-ADDR-OCTET (1) * WS-POW2-ENTRY (25)).
104200*                 OCTETS 2 AND 3 PEEL OFF THE SAME WAY AGAINST 2**16
104300*                 AND 2**8 IN TURN, EACH TIME WORKING FROM WHAT IS
104400*                 LEFT OVER FROM THE PREVIOUS OCTET.
104500     COMPUTE WS-ADDR-OCTET (2) = WS-NORM-REMAINDER / WS-POW2-ENTRY (17).
104600     COMPUTE WS-NORM-REMAINDER = WS-NORM-REMAINDER -
104700             (WS-ADDR-OCTET (2) * WS-POW2-ENTRY (17)).
104800     COMPUTE WS-ADDR-OCTET (3) = WS-NORM-REMAINDER / WS-POW2-ENTRY (9).
104900     COMPUTE WS-NORM-REMAINDER = WS-NORM-REMAINDER -
105000             (WS-ADDR-OCTET (3) * WS-POW2-ENTRY (9)).
105100*                 WHATEVER IS LEFT AFTER THE FIRST THREE OCTETS ARE
105200*                 REMOVED IS THE FOURTH OCTET OUTRIGHT.
105300     MOVE WS-NORM-REMAINDER TO WS-ADDR-OCTET (4).
105400     MOVE SPACES TO WS-ADDR-TEXT.
105500     MOVE 1 TO WS-TXT-PTR.
105600     MOVE 1 TO WS-SUB-IDX.
105700*                 FOUR-TIMES-ROUND LOOP OVER WS-ADDR-OCTET, DRIVEN
105800*                 BY WS-SUB-IDX RATHER THAN A PERFORM VARYING SO THE
105900*                 DOT-INSERTION TEST BELOW CAN SHARE THE SAME INDEX.
106000 ZZ030-OCTET-LOOP.
106100     IF WS-SUB-IDX GREATER 4
106200         GO TO ZZ030-EXIT.
106300     MOVE WS-ADDR-OCTET (WS-SUB-IDX) TO WS-OFM-VALUE.
106400     PERFORM ZZ031-FORMAT-ONE-OCTET THRU ZZ031-EXIT.
106500*                 A DOT FOLLOWS EVERY OCTET EXCEPT THE FOURTH - THE
106600*                 STRING POINTER WS-TXT-PTR CARRIES FORWARD ACROSS
106700*                 BOTH ZZ031'S DIGIT WORK AND THIS DOT INSERTION.
106800     IF WS-SUB-IDX LESS 4
106900         STRING "." DELIMITED BY SIZE
107000                INTO WS-ADDR-TEXT
107100                WITH POINTER WS-TXT-PTR.
107200     ADD 1 TO WS-SUB-IDX.
107300     GO TO ZZ030-OCTET-LOOP.
107400 ZZ030-EXIT.
107500     EXIT.
107600*
107700* RENDERS WS-OFM-VALUE (0-255) AS UNPADDED DECIMAL TEXT, APPENDED
107800* INTO WS-ADDR-TEXT STARTING AT WS-TXT-PTR, ONE DIGIT CHARACTER AT
107900* A TIME OUT OF WS-DIGIT-CHAR-TBL - NO PIC EDIT, NO INTRINSIC
108000* FUNCTION, AND NO REFERENCE MODIFICATION ANYWHERE IN THE BUILD.
108100 ZZ031-FORMAT-ONE-OCTET.
108200     COMPUTE WS-OFM-HUNDREDS = WS-OFM-VALUE / 100.
108300     COMPUTE WS-OFM-REMAIN = WS-OFM-VALUE - (WS-OFM-HUNDREDS * 100).
108400     COMPUTE WS-OFM-TENS = WS-OFM-REMAIN / 10.
108500     COMPUTE WS-OFM-UNITS = WS-OFM-REMAIN - (WS-OFM-TENS * 10).
108600*                 STRING ONLY AS MANY DIGIT CHARACTERS AS THE VALUE
108700*                 ACTUALLY NEEDS - NO LEADING ZEROS IN A DOTTED
108800*                 ADDRESS OCTET, SO "007" WOULD BE WRONG WHERE "7"
108900*                 IS RIGHT.  ADD 1 TO EACH DIGIT BEFORE INDEXING
109000*                 WS-DIGIT-CHAR-TBL SINCE COBOL SUBSCRIPTS START AT 1
109100*                 AND THE DIGIT VALUES START AT 0.
109200     IF WS-OFM-HUNDREDS GREATER ZERO
109300         STRING WS-DIGIT-CHAR-TBL (WS-OFM-HUNDREDS + 1)
109400                WS-DIGIT-CHAR-TBL (WS-OFM-TENS + 1)
109500                WS-DIGIT-CHAR-TBL (WS-OFM-UNITS + 1)
109600                DELIMITED BY SIZE
109700                INTO WS-ADDR-TEXT
109800                WITH POINTER WS-TXT-PTR
109900         GO TO ZZ031-EXIT.
110000     IF WS-OFM-TENS GREATER ZERO
110100         STRING WS-DIGIT-CHAR-TBL (WS-OFM-TENS + 1)
110200                WS-DIGIT-CHAR-TBL (WS-OFM-UNITS + 1)
110300                DELIMITED BY SIZE
110400                INTO WS-ADDR-TEXT
110500                WITH POINTER WS-TXT-PTR
110600         GO TO ZZ031-EXIT.
110700     STRING WS-DIGIT-CHAR-TBL (WS-OFM-UNITS + 1)
110800            DELIMITED BY SIZE
110900            INTO WS-ADDR-TEXT
111000            WITH POINTER WS-TXT-PTR.
111100 ZZ031-EXIT.
111200     EXIT.
111300*
111400* RULE V1 (ADDRESS PART) - STRIPS SURROUNDING SPACES, REQUIRES
111500* EXACTLY 4 PERIOD-SEPARATED COMPONENTS EACH A DECIMAL INTEGER
111600* 0-255, AND BUILDS THE 32-BIT VALUE WS-ADDR-VALUE FROM THEM.  SETS
111700* WS-VALID-SW TO "N" ON ANY FAILURE AND RETURNS AT ONCE.
111800* CALLER MUST HAVE ALREADY MOVED THE RAW ADDRESS TEXT INTO
111900* WS-STRIP-FIELD - SAME CONVENTION AB045 USES FOR THE INVALID-
112000* MESSAGE ECHO.
112100 ZZ040-PARSE-DOTTED-ADDRESS.
112200     MOVE "Y" TO WS-VALID-SW.
112300     PERFORM ZZ095-STRIP-OCTET-SPACES THRU ZZ095-EXIT.
112400*                 EXACTLY THREE DOTS OR IT IS NOT FOUR COMPONENTS -
112500*                 CHECKED BEFORE THE UNSTRING BELOW SO A STRING WITH
112600*                 TOO FEW OR TOO MANY DOTS IS REJECTED OUTRIGHT
112700*                 RATHER THAN LEAVING SOME OF WS-AP-COMP UNFILLED.
112800     MOVE ZERO TO WS-AP-TOTAL-DOTS.
112900     INSPECT WS-STRIP-FIELD TALLYING WS-AP-TOTAL-DOTS FOR ALL ".".
113000     IF WS-AP-TOTAL-DOTS NOT EQUAL 3
113100         MOVE "N" TO WS-VALID-SW
113200         GO TO ZZ040-EXIT.
113300*                 CLEAR ALL FOUR COMPONENT LENGTHS BEFORE THE
113400*                 UNSTRING BELOW - IF THE INPUT SOMEHOW UNSTRINGS
113500*                 SHORT, A LEFTOVER LENGTH FROM A PRIOR REQUEST MUST
113600*                 NOT SURVIVE INTO ZZ041'S VALIDATION.
113700     MOVE ZERO TO WS-AP-COMP-LEN (1).
113800     MOVE ZERO TO WS-AP-COMP-LEN (2).
113900     MOVE ZERO TO WS-AP-COMP-LEN (3).
114000     MOVE ZERO TO WS-AP-COMP-LEN (4).
114100     MOVE ZERO TO WS-AP-FIELD-COUNT.
114200*                 SPACE IS A DELIMITER TOO SO THE FOURTH COMPONENT
114300*                 STOPS AT THE PAD LEFT BY ZZ095 INSTEAD OF RUNNING
114400*                 ITS COUNT IN OUT TO THE END OF THE 20-BYTE FIELD.
114500     UNSTRING WS-STRIP-FIELD DELIMITED BY "." OR SPACE
114600         INTO WS-AP-COMP (1) COUNT IN WS-AP-COMP-LEN (1)
114700              WS-AP-COMP (2) COUNT IN WS-AP-COMP-LEN (2)
114800              WS-AP-COMP (3) COUNT IN WS-AP-COMP-LEN (3)
114900              WS-AP-COMP (4) COUNT IN WS-AP-COMP-LEN (4)
115000         TALLYING IN WS-AP-FIELD-COUNT
115100         ON OVERFLOW
115200             MOVE "N" TO WS-VALID-SW.
115300     IF WS-REQUEST-INVALID
115400         GO TO ZZ040-EXIT.
115500     IF WS-AP-FIELD-COUNT NOT EQUAL 4
115600         MOVE "N" TO WS-VALID-SW
115700         GO TO ZZ040-EXIT.
115800     MOVE 1 TO WS-PAR-IDX.
115900*                 ZZ041 CHECKS AND ACCUMULATES ONE COMPONENT AT A
116000*                 TIME - ANY ONE FAILING (NON-NUMERIC, OUT OF RANGE,
116100*                 OR OVERLONG) DROPS OUT HERE WITHOUT COMPUTING THE
116200*                 COMBINED 32-BIT VALUE FROM PARTIAL RESULTS.
116300 ZZ040-OCTET-LOOP.
116400     IF WS-PAR-IDX GREATER 4
116500         GO TO ZZ040-COMBINE.
116600     PERFORM ZZ041-VALIDATE-ONE-COMPONENT THRU ZZ041-EXIT.
116700     IF WS-REQUEST-INVALID
116800         GO TO ZZ040-EXIT.
116900     ADD 1 TO WS-PAR-IDX.
117000     GO TO ZZ040-OCTET-LOOP.
117100*                 STANDARD BIG-ENDIAN COMBINE - FIRST OCTET IS THE
117200*                 MOST SIGNIFICANT BYTE OF THE 32-BIT VALUE.
117300 ZZ040-COMBINE.
117400     COMPUTE WS-ADDR-VALUE =
117500             ((WS-AP-VALUE (1) * 256 + WS-AP-VALUE (2)) * 256 +
117600               WS-AP-VALUE (3)) * 256 + WS-AP-VALUE (4).
117700 ZZ040-EXIT.
117800     EXIT.
117900*
118000* CHECKS ONE DOTTED-ADDRESS COMPONENT (WS-PAR-IDX) IS ALL DIGITS
118100* AND IN RANGE 0-255, ACCUMULATING ITS VALUE BYTE BY BYTE OUT OF
118200* THE UNSTRING'D BYTE TABLE - SAME DIGIT-BY-DIGIT TECHNIQUE
118300* COMMON-MAPS09 USES WALKING AN ACCOUNT NUMBER FOR ITS CHECK DIGIT.
118400 ZZ041-VALIDATE-ONE-COMPONENT.
118500     IF WS-AP-COMP-LEN (WS-PAR-IDX) EQUAL ZERO
118600         MOVE "N" TO WS-VALID-SW
118700         GO TO ZZ041-EXIT.
118800     IF WS-AP-COMP-LEN (WS-PAR-IDX) GREATER 3
118900*                 A COMPONENT LONGER THAN THREE DIGITS CANNOT BE A
119000*                 VALID 0-255 OCTET AND WOULD OVERRUN ITS OWN THREE-
119100*                 BYTE SLOT IN WS-AP-COMP-BYTE IF WE WENT ON TO WALK
119200*                 IT BYTE BY BYTE BELOW.
119300         MOVE "N" TO WS-VALID-SW
119400         GO TO ZZ041-EXIT.
119500     MOVE ZERO TO WS-AP-VALUE (WS-PAR-IDX).
119600     MOVE 1 TO WS-AP-BYTE-IDX.
119700*                 WALKS THIS COMPONENT'S BYTES LEFT TO RIGHT OUT OF
119800*                 THE REDEFINED BYTE TABLE, REJECTING ON THE FIRST
119900*                 NON-NUMERIC CHARACTER AND OTHERWISE BUILDING THE
120000*                 DECIMAL VALUE ONE DIGIT AT A TIME.
120100 ZZ041-BYTE-LOOP.
120200     IF WS-AP-BYTE-IDX GREATER WS-AP-COMP-LEN (WS-PAR-IDX)
120300         GO TO ZZ041-RANGE-CHECK.
120400*                 OFFSET INTO THE FLAT 12-BYTE TABLE - COMPONENT
120500*                 WS-PAR-IDX OCCUPIES BYTES ((WS-PAR-IDX-1)*3)+1
120600*                 THROUGH ((WS-PAR-IDX-1)*3)+3, THREE BYTES PER
120700*                 COMPONENT SLOT REGARDLESS OF THIS COMPONENT'S
120800*                 ACTUAL LENGTH.
120900     COMPUTE WS-AP-OFFSET =
121000             ((WS-PAR-IDX - 1) * 3) + WS-AP-BYTE-IDX.
121100     IF WS-AP-COMP-BYTE (WS-AP-OFFSET) NOT NUMERIC
121200         MOVE "N" TO WS-VALID-SW
121300         GO TO ZZ041-EXIT.
121400     MOVE WS-AP-COMP-BYTE (WS-AP-OFFSET) TO WS-PAR-BYTE-VAL.
121500     COMPUTE WS-AP-VALUE (WS-PAR-IDX) =
121600             (WS-AP-VALUE (WS-PAR-IDX) * 10) + WS-PAR-BYTE-VAL.
121700     ADD 1 TO WS-AP-BYTE-IDX.
121800     GO TO ZZ041-BYTE-LOOP.
121900*                 ALL DIGITS WERE NUMERIC - LAST CHECK IS THE 0-255
122000*                 RANGE, WHICH CATCHES THINGS LIKE "999" THAT ARE
122100*                 THREE NUMERIC DIGITS BUT STILL NOT A VALID OCTET.
122200 ZZ041-RANGE-CHECK.
122300     IF WS-AP-VALUE (WS-PAR-IDX) GREATER 255
122400         MOVE "N" TO WS-VALID-SW.
122500 ZZ041-EXIT.
122600     EXIT.
122700*
122800* BATCH FLOW STEP 4'S TRUNCATED INTEGER SQUARE ROOT - SUCCESSIVE
122900* SUBTRACTION OF THE ODD NUMBERS 1,3,5,... - THE CLASSIC MANUAL
123000* TECHNIQUE FROM THE DAYS BEFORE FUNCTION SQRT, AND SQUARELY IN
123100* THE SPIRIT OF MAPS09'S MANUAL MOD-11 ARITHMETIC.
123200 ZZ050-INTEGER-SQUARE-ROOT.
123300     MOVE ZERO TO WS-SQRT-CANDIDATE.
123400     MOVE 1 TO WS-SQRT-ODD.
123500*                 SUM OF THE FIRST N ODD NUMBERS IS N SQUARED, SO
123600*                 SUBTRACTING SUCCESSIVE ODD NUMBERS OFF THE INPUT
123700*                 UNTIL IT WOULD GO NEGATIVE COUNTS OFF THE TRUNCATED
123800*                 SQUARE ROOT WITHOUT EVER SQUARING OR DIVIDING.
123900 ZZ050-LOOP.
124000     IF WS-SQRT-REMAIN LESS WS-SQRT-ODD
124100         GO TO ZZ050-EXIT.
124200     SUBTRACT WS-SQRT-ODD FROM WS-SQRT-REMAIN.
124300     ADD 1 TO WS-SQRT-CANDIDATE.
124400     ADD 2 TO WS-SQRT-ODD.
124500     GO TO ZZ050-LOOP.
124600 ZZ050-EXIT.
124700     EXIT.
124800*
124900* STRIPS LEADING AND TRAILING SPACES OUT OF WS-STRIP-FIELD,
125000* LEFT-JUSTIFYING WHAT IS LEFT AND SETTING WS-STRIP-LENGTH - THE
125100* "surrounding spaces tolerated and stripped" CLAUSE OF RULE V1,
125200* DONE ONE BYTE AT A TIME THE WAY THIS SHOP TRIMS NAME FIELDS.
125300 ZZ095-STRIP-OCTET-SPACES.
125400     MOVE SPACES TO WS-STRIP-OUT-FIELD.
125500     MOVE ZERO TO WS-STRIP-LENGTH.
125600     MOVE 1 TO WS-STRIP-IDX.
125700*                 SKIP PAST ANY LEADING SPACES FIRST - AN ALL-SPACE
125800*                 FIELD FALLS OFF THE END OF THIS LOOP AND IS LEFT
125900*                 AS SPACES, WHICH ZZ040'S DOT-COUNT CHECK THEN
126000*                 REJECTS ANYWAY.
126100 ZZ095-FIND-START.
126200     IF WS-STRIP-IDX GREATER 20
126300         MOVE SPACES TO WS-STRIP-FIELD
126400         GO TO ZZ095-EXIT.
126500     IF WS-STRIP-FIELD-TBL (WS-STRIP-IDX) EQUAL SPACE
126600         ADD 1 TO WS-STRIP-IDX
126700         GO TO ZZ095-FIND-START.
126800     MOVE ZERO TO WS-STRIP-OUT-IDX.
126900*                 COPY BYTE BY BYTE UNTIL THE NEXT SPACE (OR THE END
127000*                 OF THE FIELD) - THAT IS THE TRAILING-SPACE HALF OF
127100*                 THE STRIP, LEFT-JUSTIFYING WHATEVER SURVIVED.
127200 ZZ095-COPY-LOOP.
127300     IF WS-STRIP-IDX GREATER 20
127400         GO TO ZZ095-FINISH.
127500     IF WS-STRIP-FIELD-TBL (WS-STRIP-IDX) EQUAL SPACE
127600         GO TO ZZ095-FINISH.
127700     ADD 1 TO WS-STRIP-OUT-IDX.
127800     ADD 1 TO WS-STRIP-LENGTH.
127900     MOVE WS-STRIP-FIELD-TBL (WS-STRIP-IDX) TO
128000          WS-STRIP-OUT-TBL (WS-STRIP-OUT-IDX).
128100     ADD 1 TO WS-STRIP-IDX.
128200     GO TO ZZ095-COPY-LOOP.
128300 ZZ095-FINISH.
128400     MOVE WS-STRIP-OUT-FIELD TO WS-STRIP-FIELD.
128500 ZZ095-EXIT.
128600     EXIT.
