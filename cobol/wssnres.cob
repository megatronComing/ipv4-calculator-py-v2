000100*****************************************************
000200*                                                    *
000300*  PRINT LINE LAYOUTS FOR THE SUBNET ALLOCATION      *
000400*    MATCHING REPORT - SN-REPORT-FILE, 132 COLS      *
000500*                                                     *
000600*  ALL OF THE LINE FORMATS BELOW SHARE ONE PHYSICAL  *
000700*  132-BYTE PRINT AREA (SN-PRINT-WORK) - ONLY EVER   *
000800*  ONE OF THEM IS IN USE AT A TIME FOR A GIVEN       *
000900*  WRITE, SO THERE IS NO SENSE WASTING STORAGE ON    *
001000*  SIX SEPARATE 132-BYTE AREAS.  SAME IDEA AS THE    *
001100*  DATE REDEFINES IN THE COMMON DATE ROUTINES, JUST  *
001200*  APPLIED TO A PRINT LINE INSTEAD OF A DATE.        *
001300*****************************************************
001400*
001500* 14/06/86 DRH - CREATED.
001600* 22/07/86 DRH - WIDENED SN-DET-SUBNET-ID/MASK ETC FROM
001700*                X(15) TO X(16) TO MATCH THE COLUMN
001800*                WIDTHS FINALLY AGREED WITH PLANNING.
001900* 11/03/91 DRH -  .1 COMBINED THE SIX LINE LAYOUTS ONTO
002000*                    ONE REDEFINES'D PRINT AREA INSTEAD
002100*                    OF SIX INDEPENDENT 01'S - HALVES
002200*                    THE WORKING STORAGE THIS COPYBOOK
002300*                    WAS CHEWING UP.
002400*
002500 01  SN-PRINT-WORK                PIC X(132).
002600*
002700 01  SN-MSG-MATCH-RESULT REDEFINES SN-PRINT-WORK.
002800     03  FILLER                PIC X(20)
002900                    VALUE "Matching result for ".
003000     03  SN-MMR-IP             PIC X(15).
003100     03  FILLER                PIC X(1)  VALUE "/".
003200     03  SN-MMR-MASK-LEN       PIC Z9.
003300     03  FILLER                PIC X(94).
003400*
003500 01  SN-MSG-INVALID REDEFINES SN-PRINT-WORK.
003600     03  FILLER                PIC X(19)
003700                    VALUE "INVALID ip address ".
003800     03  SN-INV-IP-MASK        PIC X(20).
003900*                 ECHOED OFFENDING "address/masklen" TEXT -
004000*                 REBUILT FROM THE TWO REQUEST FIELDS SINCE
004100*                 THIS FILE LAYOUT CARRIES THEM SEPARATELY.
004200     03  FILLER                PIC X(10) VALUE ", skipped.".
004300     03  FILLER                PIC X(83).
004400*
004500 01  SN-MSG-FAILED-MAX REDEFINES SN-PRINT-WORK.
004600     03  FILLER                PIC X(32)
004700                    VALUE "FAILED to match max host number ".
004800     03  SN-FMX-COUNT          PIC Z(8)9.
004900     03  FILLER                PIC X(91).
005000*
005100 01  SN-MSG-FAILED-SUBNET REDEFINES SN-PRINT-WORK.
005200     03  FILLER                PIC X(44)
005300              VALUE "FAILED to match subnet for host requirement ".
005400     03  SN-FSN-COUNT          PIC Z(8)9.
005500     03  FILLER                PIC X(79).
005600*
005700 01  SN-RPT-HEADER-LINE REDEFINES SN-PRINT-WORK.
005800     03  SN-HDR-HOSTS-NEEDED   PIC X(11) VALUE "Hosts Need.".
005900     03  SN-HDR-SUBNET-ID      PIC X(16) VALUE "Subnet ID".
006000     03  SN-HDR-SUBNET-MASK    PIC X(16) VALUE "Subnet Mask".
006100     03  SN-HDR-MASK-LEN       PIC X(8)  VALUE "MaskLen".
006200     03  SN-HDR-USABLE         PIC X(12) VALUE "Usable Hosts".
006300     03  SN-HDR-FIRST-HOST     PIC X(16) VALUE "First Host".
006400     03  SN-HDR-LAST-HOST      PIC X(16) VALUE "Last Host".
006500     03  SN-HDR-BROADCAST      PIC X(16) VALUE "Broadcast".
006600     03  FILLER                PIC X(21).
006700*
006800 01  SN-RPT-DETAIL-LINE REDEFINES SN-PRINT-WORK.
006900     03  SN-DET-HOSTS-NEEDED   PIC Z(10)9.
007000     03  SN-DET-SUBNET-ID      PIC X(16).
007100     03  SN-DET-SUBNET-MASK    PIC X(16).
007200     03  SN-DET-MASK-LEN       PIC X(8).
007300     03  SN-DET-USABLE         PIC X(12).
007400     03  SN-DET-FIRST-HOST     PIC X(16).
007500     03  SN-DET-LAST-HOST      PIC X(16).
007600     03  SN-DET-BROADCAST      PIC X(16).
007700     03  FILLER                PIC X(21).
007800*
