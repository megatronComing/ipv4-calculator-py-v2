000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR SUBNET ALLOCATION REQUEST   *
000400*           FILE - SN-REQUEST-FILE                   *
000500*     ONE RECORD PER ALLOCATION REQUEST, READ IN     *
000600*     PHYSICAL (LINE) ORDER - NO KEY.                *
000700*****************************************************
000800* FILE SIZE 199 BYTES.  FIXED, LINE SEQUENTIAL.
000900*
001000* THIS IS AN EXTERNAL INTERCHANGE LAYOUT HANDED TO US BY
001100* THE NETWORK PLANNING GROUP'S OWN EXTRACT JOB - EVERY ONE
001200* OF THE 199 BYTES IS ONE OF THE FOUR FIELDS BELOW, SO
001300* THERE IS DELIBERATELY NO TRAILING FILLER ON THIS RECORD
001400* THE WAY THERE IS ON OUR OTHER LAYOUTS.  PADDING IT WOULD
001500* CHANGE THE RECORD LENGTH THE EXTRACT WAS BUILT TO.
001600*
001700* 12/06/86 DRH - CREATED.
001800* 03/09/86 DRH - WIDENED REQ-HOST-COUNT 9(1) TO 9(2) - SOME
001900*                PLANNING RUNS NEED MORE THAN 9 REQUIREMENTS
002000*                PER PARENT NET.
002100*
002200 01  SN-REQUEST-RECORD.
002300     03  SN-REQ-IP-TEXT        PIC X(15).
002400*                 PARENT NETWORK ADDRESS, DOTTED DECIMAL,
002500*                 EG "192.168.0.1".  NEED NOT BE ALIGNED TO
002600*                 THE MASK - NORMALISED ON INPUT (RULE V2).
002700     03  SN-REQ-MASK-LEN       PIC 9(2).
002800*                 PARENT SUBNET MASK LENGTH, 1 THRU 31.
002900     03  SN-REQ-HOST-COUNT     PIC 9(2).
003000*                 NUMBER OF HOST REQUIREMENTS FOLLOWING,
003100*                 1 THRU 20.
003200     03  SN-REQ-HOSTS OCCURS 20 TIMES
003300                              PIC 9(9).
003400*                 REQUIRED USABLE HOST COUNTS, ONE ENTRY
003500*                 PER SUBNET TO BE CARVED OUT OF THE PARENT.
003600*                 ONLY THE FIRST SN-REQ-HOST-COUNT ENTRIES
003700*                 ARE USED ON A GIVEN RECORD.
003800*
