000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE FOR THE ENUMERATED SUBNET TREE    *
000400*   AND THE PER-REQUEST RESULT TABLE                 *
000500*                                                     *
000600*  SN-TREE-TABLE HOLDS THE FLAT, DEPTH-FIRST-ORDER    *
000700*  LIST OF EVERY STRICT SUBNET OF THE (NORMALISED,    *
000800*  DEPTH-REDUCED) PARENT NETWORK - BUILT FRESH FOR    *
000900*  EACH REQUEST BY AB070-ENUMERATE-SUBNET-TREE.       *
001000*                                                     *
001100*  SN-STACK-TABLE IS THE PUSH-DOWN LIST USED TO WALK  *
001200*  THE SPLIT TREE WITHOUT RECURSION (THIS DIALECT     *
001300*  HAS NONE) - IT ONLY EVER NEEDS TO HOLD ONE ENTRY   *
001400*  PER LEVEL OUTSTANDING, SO 40 IS SILLY-SAFE.        *
001500*                                                     *
001600*  SN-RESULT-TABLE HOLDS ONE ENTRY PER HOST           *
001700*  REQUIREMENT ON THE CURRENT REQUEST, IN THE         *
001800*  DESCENDING-COUNT ORDER USED FOR BOTH MATCHING AND  *
001900*  FOR THE PRINTED REPORT.                            *
002000*****************************************************
002100*
002200* 18/06/86 DRH - CREATED.
002300* 09/02/89 DRH -  .1 SN-TREE-ENTRY OCCURS RAISED FROM 2048 TO
002400*                    8192 - RAN OUT OF ROOM ON A /8 PARENT
002500*                    WITH A LOT OF SMALL REQUIREMENTS.
002600*
002700 01  SN-TREE-TABLE.
002800     03  SN-TREE-COUNT         PIC 9(6) COMP VALUE ZERO.
002900*                 NUMBER OF ENTRIES ACTUALLY IN USE.
003000     03  SN-TREE-ENTRY OCCURS 8192 TIMES.
003100*                 8192 ENTRIES IS A FULL SPLIT DOWN 12
003200*                 LEVELS BELOW THE EFFECTIVE PARENT MASK -
003300*                 RAISE THIS (AND RECOMPILE) IF A JOB NEEDS
003400*                 TO SEARCH DEEPER THAN THAT.
003500         05  SN-ENT-PARENT-IDX PIC 9(6) COMP.
003600*                 INDEX OF THE ENTRY THIS ONE WAS SPLIT
003700*                 FROM, ZERO FOR A DIRECT CHILD OF THE
003800*                 PARENT NET.  CARRIED FOR MAINTENANCE
003900*                 TRACEABILITY - THE MATCHING LOGIC ITSELF
004000*                 DOES NOT NEED TO WALK IT.
004100         05  SN-ENT-SUBNET-ID  PIC 9(10) COMP.
004200         05  SN-ENT-MASK-LEN   PIC 99.
004300         05  SN-ENT-USABLE     PIC 9(9) COMP.
004400         05  SN-ENT-FIRST      PIC 9(10) COMP.
004500         05  SN-ENT-LAST       PIC 9(10) COMP.
004600         05  SN-ENT-BROADCAST  PIC 9(10) COMP.
004700         05  SN-ENT-TAKEN-SW   PIC X.
004800             88  SN-ENT-TAKEN      VALUE "Y".
004900             88  SN-ENT-FREE       VALUE "N".
005000     03  FILLER                PIC X(4).
005100*
005200 01  SN-STACK-TABLE.
005300     03  SN-STACK-TOP          PIC 99 COMP VALUE ZERO.
005400     03  SN-STACK-ENTRY OCCURS 40 TIMES.
005500         05  SN-STK-ID         PIC 9(10) COMP.
005600         05  SN-STK-LEN        PIC 99.
005700         05  SN-STK-PARENT     PIC 9(6) COMP.
005800     03  FILLER                PIC X(4).
005900*
006000 01  SN-RESULT-TABLE.
006100     03  SN-RESULT-COUNT       PIC 99 COMP VALUE ZERO.
006200     03  SN-RESULT-ENTRY OCCURS 20 TIMES.
006300         05  SN-RES-HOSTS-NEEDED  PIC 9(9) COMP.
006400         05  SN-RES-MIN-WIDTH     PIC 99.
006500*                 ZERO MEANS RULE B1 FOUND NO VALID WIDTH -
006600*                 THE ENTRY IS UNMATCHABLE REGARDLESS OF
006700*                 WHAT IS FREE IN THE TREE.
006800         05  SN-RES-MATCHED-SW    PIC X.
006900             88  SN-RES-MATCHED       VALUE "Y".
007000             88  SN-RES-NOT-MATCHED   VALUE "N".
007100         05  SN-RES-SUBNET-ID     PIC 9(10) COMP.
007200         05  SN-RES-MASK-LEN      PIC 99.
007300         05  SN-RES-USABLE        PIC 9(9) COMP.
007400         05  SN-RES-FIRST         PIC 9(10) COMP.
007500         05  SN-RES-LAST          PIC 9(10) COMP.
007600         05  SN-RES-BROADCAST     PIC 9(10) COMP.
007700     03  FILLER                PIC X(4).
007800*
